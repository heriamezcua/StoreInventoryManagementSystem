000100******************************************************************
000200*  COPYBOOK:  SALE                                               *
000300*                                                                *
000400*  ONE SALES TRANSACTION CARRIED IN SALMAST AND THE TABLE-ENTRY  *
000500*  LAYOUT FOR SALES-TABLE IN STOTAB.  FIXED 340-BYTE LINE-       *
000600*  SEQUENTIAL RECORD.  20 LINES IS THE SHOP AGREED               *
000700*  MAX DISTINCT PRODUCTS PER SALE.                               *
000800*                                                                *
000900*  MAINTENANCE HISTORY                                           *
001000*    1994-06-30  RHM  ORIGINAL LAYOUT                            *
001100*    1996-11-14  DKS  SALE-LINES RAISED 10 TO 20                 *
001200*    1999-01-12  RHM  Y2K - SALE-DATE NOW CCYYMMDD               *
001300******************************************************************
001400
001500 01  SALE-REC.
001600     05  SALE-ID                  PIC 9(09).
001700     05  SALE-DATE                PIC 9(08).
001800     05  SALE-CLIENT-ID           PIC 9(09).
001900     05  SALE-TOTAL-PRICE         PIC S9(7)V99    COMP-3.
002000     05  SALE-LINE-COUNT          PIC 9(02).
002100     05  SALE-LINES  OCCURS 20 TIMES.
002200         10  SALE-LINE-PROD-ID    PIC 9(09).
002300         10  SALE-LINE-QTY         PIC S9(7)V999  COMP-3.
002400     05  FILLER                   PIC X(07).
