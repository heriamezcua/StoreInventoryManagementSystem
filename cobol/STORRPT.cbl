000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STORRPT.
000300 AUTHOR.        R H MORALES.
000400 INSTALLATION.  GREENFIELD PRODUCE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  09/14/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  STORRPT - STORE REPORTING RUN.                                *
001100*                                                                *
001200*  READS THE THREE STORE MASTER FILES (INVENTORY, CLIENTS,       *
001300*  SALES) READ-ONLY, PLUS A ONE-CARD RUN PARAMETER (SALES        *
001400*  REPORT DATE RANGE, OPTIONAL CLIENT-NAME FILTER), AND          *
001500*  PRINTS FOUR REPORTS - INVENTORY, SALES (WITH PRODUCTS-SOLD    *
001600*  BREAKOUT), CLIENTS, AND PRODUCT PERFORMANCE - PLUS A FINAL    *
001700*  SALES STATISTICS DISPLAY TO SYSOUT.  DOES NOT CHANGE EITHER   *
001800*  MASTER - SEE STOREMNT FOR THE MAINTENANCE RUN.                *
001900******************************************************************
002000*
002100*  MAINTENANCE HISTORY
002200*    DATE      WHO   TICKET   DESCRIPTION
002300*    --------  ----  -------  ---------------------------------
002400*    09/14/94  RHM   DP-0180  ORIGINAL PROGRAM - INVENTORY AND
002500*                              SALES REPORTS ONLY
002600*    05/02/95  RHM   DP-0201  ADDED CLIENT REPORT
002700*    11/14/96  DKS   DP-0403  ADDED PRODUCT PERFORMANCE REPORT,
002800*                              SORT STEP FOR DESCENDING REVENUE
002900*    02/03/97  DKS   DP-0456  ADDED OPTIONAL CLIENT-NAME FILTER
003000*                              ON THE CLIENT REPORT (RPTPARM)
003100*    09/02/98  FT    DP-0589  ADDED SALES STATISTICS DISPLAY -
003200*                              TOP CLIENT BY ORDER COUNT
003300*    01/08/99  RHM   Y2K-018  Y2K REVIEW.  SALE-DATE AND RPTPARM
003400*                              DATES ARE ALL CARRIED AS CCYYMMDD
003500*                              ALREADY - NO WINDOWING NEEDED HERE
003600*    06/21/01  FT    DP-0704  PERCENT-OF-TOTAL ON THE PERFORMANCE
003700*                              REPORT NOW GUARDS ZERO TOTAL REV
003800*    04/11/03  GMP   DP-0811  DATE-RANGE GUARD ADDED - REJECTS
003900*                              THE SALES REPORT IF START > END.
004000*                              ALSO SCREENS A BLANK/MISSING
004100*                              RPTPARM CARD (CCYY OF ZERO) AND
004200*                              STAMPS THE RUN DATE IN THE STATS
004300*                              DISPLAY.
004400*    09/18/03  GMP   DP-0830  PRODUCT PERFORMANCE REPORT AND SALES
004500*                              STATISTICS WERE WRONGLY REUSING THE
004600*                              RPTPARM-WINDOWED SALES REPORT
004700*                              FIGURES - BOTH NOW DRAW FROM A
004800*                              SEPARATE ALL-SALES ACCUMULATION
004900*                              PASS.  ALSO ADDED THE MISSING
005000*                              TOTAL-ORDERS-ON-FILE FIGURE ON
005100*                              THE STATS DISPLAY.
005200*    09/18/03  GMP   DP-0832  TOP-CLIENT TIE HANDLING WAS
005300*                              BACKWARDS - A LATER TIE WAS
005400*                              CLEARING THE FOUND SWITCH INSTEAD
005500*                              OF LEAVING THE FIRST CLIENT TO
005600*                              REACH THE COUNT IN PLACE
005700*    09/18/03  GMP   DP-0833  CLIENT-NAME FILTER ON THE CLIENT
005800*                              REPORT IS NOW CASE-INSENSITIVE -
005900*                              FILTER AND STORED NAME ARE BOTH
006000*                              FOLDED TO UPPER CASE BEFORE COMPARE
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.   IBM-390.
006700 OBJECT-COMPUTER.   IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300
007400     SELECT INVMAST  ASSIGN TO UT-S-INVMAST
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-INVMAST-STATUS.
007700
007800     SELECT CLIMAST  ASSIGN TO UT-S-CLIMAST
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-CLIMAST-STATUS.
008100
008200     SELECT SALMAST  ASSIGN TO UT-S-SALMAST
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-SALMAST-STATUS.
008500
008600     SELECT RPTPARM  ASSIGN TO UT-S-RPTPARM
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WS-RPTPARM-STATUS.
008900
009000     SELECT STORPT   ASSIGN TO UT-S-STORPT.
009100
009200     SELECT SW-PERF-SORT-FILE ASSIGN TO UT-S-SORTWK1.
009300
009400 DATA DIVISION.
009500
009600 FILE SECTION.
009700
009800 FD  INVMAST
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 80 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS PRODUCT-REC.
010400
010500     COPY PRODUCT.
010600
010700 FD  CLIMAST
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 500 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS CLIENT-REC.
011300
011400     COPY CLIENT.
011500
011600 FD  SALMAST
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 340 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS SALE-REC.
012200
012300     COPY SALE.
012400
012500 FD  RPTPARM
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 80 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS RPTPARM-REC.
013100
013200     COPY RPTPARM.
013300
013400 FD  STORPT
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 133 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS STORPT-LINE.
014000
014100 01  STORPT-LINE                  PIC X(133).
014200
014300 SD  SW-PERF-SORT-FILE
014400     RECORD CONTAINS 45 CHARACTERS
014500     DATA RECORD IS SW-PERF-SORT-WORK.
014600
014700 01  SW-PERF-SORT-WORK.
014800     05  PERF-REVENUE-WK          PIC S9(7)V99   COMP-3.
014900     05  PERF-PROD-ID-WK          PIC 9(09).
015000     05  PERF-PROD-NAME-WK        PIC X(20).
015100     05  PERF-QTY-WK              PIC S9(7)V999  COMP-3.
015200
015300 WORKING-STORAGE SECTION.
015400
015500 01  WS-FILE-STATUSES.
015600     05  WS-INVMAST-STATUS        PIC X(02).
015700     05  WS-CLIMAST-STATUS        PIC X(02).
015800     05  WS-SALMAST-STATUS        PIC X(02).
015900     05  WS-RPTPARM-STATUS        PIC X(02).
016000     05  FILLER                   PIC X(01).
016100
016200 01  WS-SWITCHES.
016300     05  WS-EOF-PROD-SW           PIC X(03)     VALUE 'NO '.
016400         88  EOF-PROD                           VALUE 'YES'.
016500     05  WS-EOF-CLI-SW            PIC X(03)     VALUE 'NO '.
016600         88  EOF-CLI                            VALUE 'YES'.
016700     05  WS-EOF-SALE-SW           PIC X(03)     VALUE 'NO '.
016800         88  EOF-SALE                           VALUE 'YES'.
016900     05  WS-EOF-PERF-SORT-SW      PIC X(03)     VALUE 'NO '.
017000         88  EOF-PERF-SORT                      VALUE 'YES'.
017100     05  WS-PROD-FOUND-SW         PIC X(03)     VALUE SPACES.
017200         88  PROD-FOUND                         VALUE 'YES'.
017300     05  WS-CLI-FOUND-SW          PIC X(03)     VALUE SPACES.
017400         88  CLI-FOUND                          VALUE 'YES'.
017500     05  WS-SALE-FOUND-SW         PIC X(03)     VALUE SPACES.
017600         88  SALE-FOUND                         VALUE 'YES'.
017700     05  WS-PRODSOLD-FOUND-SW     PIC X(03)     VALUE SPACES.
017800         88  PRODSOLD-FOUND                     VALUE 'YES'.
017900     05  WS-ALLPROD-FOUND-SW      PIC X(03)     VALUE SPACES.
018000         88  ALLPROD-FOUND                      VALUE 'YES'.
018100     05  WS-DATE-RANGE-OK-SW      PIC X(03)     VALUE SPACES.
018200         88  DATE-RANGE-OK                      VALUE 'YES'.
018300     05  WS-NAME-FILTER-PASS-SW   PIC X(03)     VALUE SPACES.
018400         88  NAME-FILTER-PASS                   VALUE 'YES'.
018500     05  WS-CAT-FILTER-PASS-SW    PIC X(03)     VALUE SPACES.
018600         88  CAT-FILTER-PASS                     VALUE 'YES'.
018700     05  FILLER                   PIC X(01).
018800
018900 01  WS-REPORT-CONTROLS                          COMP.
019000     05  WS-PAGE-COUNT            PIC 9(03)     VALUE ZERO.
019100     05  WS-LINES-USED            PIC 9(02)     VALUE 99.
019200     05  WS-LINES-PER-PAGE        PIC 9(02)     VALUE 50.
019300     05  WS-INV-TOTAL-CT          PIC 9(04)     VALUE ZERO.
019400
019500 01  WS-SUBSCRIPTS                               COMP.
019600     05  WS-SCAN-SUB              PIC 9(04)     VALUE ZERO.
019700     05  WS-LINE-SUB              PIC 9(04)     VALUE ZERO.
019800     05  WS-ORD-SUB               PIC 9(04)     VALUE ZERO.
019900     05  WS-FILTER-LEN            PIC 9(02)     VALUE ZERO.
020000     05  FILLER                   PIC X(01)     DISPLAY.
020100
020200 01  WS-WORK-FIELDS.
020300     05  WS-LINE-EXT-PRICE        PIC S9(7)V99  COMP-3.
020400     05  FILLER                   PIC X(01).
020500
020600*09/18/03 GMP  DP-0833 - HAND-ROLLED CASE-FOLD TABLE FOR THE
020700*                        CLIENT NAME FILTER - THIS SHOP'S COMPILER
020800*                        PREDATES FUNCTION UPPER-CASE, SO THE
020900*                        TWO ALPHABETS ARE INSPECTed/CONVERTED.
021000 01  WS-CASE-FOLD-TABLE.
021100     05  WS-LOWER-ALPHABET        PIC X(26)     VALUE
021200         'abcdefghijklmnopqrstuvwxyz'.
021300     05  WS-UPPER-ALPHABET        PIC X(26)     VALUE
021400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021500     05  WS-UPPER-FILTER          PIC X(30).
021600     05  WS-UPPER-CLI-NAME        PIC X(30).
021700     05  FILLER                   PIC X(01).
021800
021900 01  WS-SEARCH-KEYS.
022000     05  WS-SEARCH-PROD-ID        PIC 9(09).
022100     05  WS-SEARCH-CLI-ID         PIC 9(09).
022200     05  WS-SEARCH-SALE-ID        PIC 9(09).
022300     05  FILLER                   PIC X(01).
022400
022500 01  WS-RUN-DATE-FIELDS.
022600     05  WS-RUN-DATE-YYMMDD       PIC 9(06).
022700     05  WS-RUN-DATE-R REDEFINES
022800         WS-RUN-DATE-YYMMDD.
022900         10  WS-RUN-YY            PIC 9(02).
023000         10  WS-RUN-MM            PIC 9(02).
023100         10  WS-RUN-DD            PIC 9(02).
023200     05  WS-RUN-CENTURY           PIC 9(02).
023300     05  WS-RUN-DATE-GRP.
023400         10  WS-CCYY-WK           PIC 9(04).
023500         10  WS-MM-WK             PIC 9(02).
023600         10  WS-DD-WK             PIC 9(02).
023700     05  WS-RUN-DATE-CCYYMMDD REDEFINES
023800         WS-RUN-DATE-GRP          PIC 9(08).
023900     05  FILLER                   PIC X(01).
024000
024100 01  WS-SALES-REPORT-ACCUM.
024200     05  WS-SR-SALE-COUNT         PIC 9(05)     COMP.
024300     05  WS-SR-TOTAL-REVENUE      PIC S9(7)V99   COMP-3.
024400
024500 01  WS-PRODSOLD-TABLE.
024600     05  WS-PRODSOLD-COUNT        PIC 9(04)     COMP.
024700     05  WS-PRODSOLD-ENTRY OCCURS 500 TIMES
024800             INDEXED BY PRODSOLD-IX.
024900         10  PS-PROD-ID           PIC 9(09).
025000         10  PS-PROD-NAME         PIC X(20).
025100         10  PS-QTY-SOLD          PIC S9(7)V999  COMP-3.
025200         10  PS-REVENUE           PIC S9(7)V99   COMP-3.
025300
025400 01  WS-ALLSALES-ACCUM.
025500     05  WS-ALL-TOTAL-REVENUE     PIC S9(7)V99   COMP-3.
025600     05  FILLER                   PIC X(01).
025700
025800 01  WS-ALLPROD-TABLE.
025900     05  WS-ALLPROD-COUNT         PIC 9(04)     COMP.
026000     05  WS-ALLPROD-ENTRY OCCURS 500 TIMES
026100             INDEXED BY ALLPROD-IX.
026200         10  AP-PROD-ID           PIC 9(09).
026300         10  AP-PROD-NAME         PIC X(20).
026400         10  AP-QTY-SOLD          PIC S9(7)V999  COMP-3.
026500         10  AP-REVENUE           PIC S9(7)V99   COMP-3.
026600         10  FILLER               PIC X(01).
026700
026800 01  WS-PERF-ACCUM.
026900     05  WS-PERF-TOTAL-REVENUE    PIC S9(7)V99   COMP-3.
027000     05  WS-PERF-PERCENT-WK       PIC S9(3)V9    COMP-3.
027100
027200 01  WS-CLIENT-REPORT-ACCUM.
027300     05  WS-CLI-TOTAL-SPENT       PIC S9(7)V99   COMP-3.
027400     05  WS-CLI-TOTAL-COUNT       PIC 9(05)     COMP.
027500
027600 01  WS-STATS-ACCUM.
027700     05  WS-STAT-TOTAL-REVENUE    PIC S9(7)V99   COMP-3.
027800     05  WS-STAT-CLI-SALES-COUNT  PIC 9(05)     COMP.
027900     05  WS-STAT-TOP-CLI-ID       PIC 9(09).
028000     05  WS-STAT-TOP-CLI-NAME     PIC X(30).
028100     05  WS-STAT-TOP-CLI-ORDERS   PIC 9(04).
028200     05  WS-STAT-TOP-CLI-FOUND-SW PIC X(03)     VALUE SPACES.
028300         88  TOP-CLI-FOUND                      VALUE 'YES'.
028400
028500 01  WS-DISPLAY-LINE.
028600     05  DISP-MESSAGE             PIC X(45).
028700     05  DISP-VALUE                PIC ZZZZ9.
028800     05  FILLER                   PIC X(01).
028900
029000 01  WS-DISPLAY-MONEY-LINE.
029100     05  DISP-MONEY-MSG           PIC X(45).
029200     05  DISP-MONEY-VALUE         PIC ZZ,ZZ9.99-.
029300     05  FILLER                   PIC X(01).
029400
029500 01  WS-ERROR-MESSAGE            PIC X(80).
029600
029700     COPY STOTAB.
029800
029900* PROGRAM REPORT LINES.
030000
030100 01  HL-INV-HDR1.
030200     05  FILLER            PIC X(01)  VALUE SPACES.
030300     05  FILLER            PIC X(40)
030400                  VALUE 'GREENFIELD PRODUCE CO - INVENTORY RPT  '.
030500     05  FILLER            PIC X(20)  VALUE SPACES.
030600     05  FILLER            PIC X(5)   VALUE 'PAGE '.
030700     05  RPT-PAGE-NO-INV   PIC ZZZ.
030800     05  FILLER            PIC X(64)  VALUE SPACES.
030900
031000 01  HL-INV-HDR2.
031100     05  FILLER            PIC X(05)  VALUE SPACES.
031200     05  FILLER            PIC X(10)  VALUE 'PRODUCT ID'.
031300     05  FILLER            PIC X(05)  VALUE SPACES.
031400     05  FILLER            PIC X(20)  VALUE 'NAME'.
031500     05  FILLER            PIC X(05)  VALUE SPACES.
031600     05  FILLER            PIC X(09)  VALUE 'PRICE'.
031700     05  FILLER            PIC X(05)  VALUE SPACES.
031800     05  FILLER            PIC X(09)  VALUE 'STOCK'.
031900     05  FILLER            PIC X(65)  VALUE SPACES.
032000
032100 01  DL-INV-DETAIL.
032200     05  FILLER            PIC X(05)  VALUE SPACES.
032300     05  PROD-ID-DL        PIC 9(09).
032400     05  FILLER            PIC X(06)  VALUE SPACES.
032500     05  PROD-NAME-DL      PIC X(20).
032600     05  FILLER            PIC X(05)  VALUE SPACES.
032700     05  PROD-PRICE-DL     PIC ZZ,ZZ9.99.
032800     05  FILLER            PIC X(05)  VALUE SPACES.
032900     05  PROD-STOCK-DL     PIC ZZ,ZZ9.999.
033000     05  FILLER            PIC X(58)  VALUE SPACES.
033100
033200 01  TL-INV-TOTAL.
033300     05  FILLER            PIC X(05)  VALUE SPACES.
033400     05  FILLER            PIC X(17)  VALUE 'TOTAL PRODUCTS: '.
033500     05  INV-TOTAL-CT-TL   PIC ZZZZ9.
033600     05  FILLER            PIC X(102) VALUE SPACES.
033700
033800 01  HL-SALES-HDR1.
033900     05  FILLER            PIC X(01)  VALUE SPACES.
034000     05  FILLER            PIC X(40)
034100                  VALUE 'GREENFIELD PRODUCE CO - SALES RPT      '.
034200     05  FILLER            PIC X(20)  VALUE SPACES.
034300     05  FILLER            PIC X(5)   VALUE 'PAGE '.
034400     05  RPT-PAGE-NO-SAL   PIC ZZZ.
034500     05  FILLER            PIC X(64)  VALUE SPACES.
034600
034700 01  HL-SALES-HDR2.
034800     05  FILLER            PIC X(05)  VALUE SPACES.
034900     05  FILLER            PIC X(10)  VALUE 'DATE RANGE'.
035000     05  FILLER            PIC X(02)  VALUE SPACES.
035100     05  SR-START-DL       PIC 9(08).
035200     05  FILLER            PIC X(04)  VALUE ' TO '.
035300     05  SR-END-DL         PIC 9(08).
035400     05  FILLER            PIC X(96) VALUE SPACES.
035500
035600 01  HL-SALES-HDR3.
035700     05  FILLER            PIC X(05)  VALUE SPACES.
035800     05  FILLER            PIC X(08)  VALUE 'SALE ID'.
035900     05  FILLER            PIC X(05)  VALUE SPACES.
036000     05  FILLER            PIC X(08)  VALUE 'DATE'.
036100     05  FILLER            PIC X(07)  VALUE SPACES.
036200     05  FILLER            PIC X(09)  VALUE 'TOTAL'.
036300     05  FILLER            PIC X(05)  VALUE SPACES.
036400     05  FILLER            PIC X(30)  VALUE 'CLIENT'.
036500     05  FILLER            PIC X(56)  VALUE SPACES.
036600
036700 01  DL-SALES-DETAIL.
036800     05  FILLER            PIC X(05)  VALUE SPACES.
036900     05  SALE-ID-DL        PIC 9(09).
037000     05  FILLER            PIC X(04)  VALUE SPACES.
037100     05  SALE-DATE-DL      PIC 9(08).
037200     05  FILLER            PIC X(03)  VALUE SPACES.
037300     05  SALE-TOTAL-DL     PIC ZZ,ZZ9.99.
037400     05  FILLER            PIC X(04)  VALUE SPACES.
037500     05  SALE-CLI-NAME-DL  PIC X(30).
037600     05  FILLER            PIC X(43) VALUE SPACES.
037700
037800 01  TL-SALES-TOTAL.
037900     05  FILLER            PIC X(05)  VALUE SPACES.
038000     05  FILLER            PIC X(14)  VALUE 'TOTAL SALES: '.
038100     05  SALES-CT-TL       PIC ZZZZ9.
038200     05  FILLER            PIC X(03)  VALUE SPACES.
038300     05  FILLER            PIC X(16)  VALUE 'TOTAL REVENUE: '.
038400     05  SALES-REV-TL      PIC ZZ,ZZ9.99.
038500     05  FILLER            PIC X(75)  VALUE SPACES.
038600
038700 01  HL-PRODSOLD-HDR.
038800     05  FILLER            PIC X(05)  VALUE SPACES.
038900     05  FILLER            PIC X(20)  VALUE 'PRODUCT'.
039000     05  FILLER            PIC X(05)  VALUE SPACES.
039100     05  FILLER            PIC X(08)  VALUE 'QUANTITY'.
039200     05  FILLER            PIC X(05)  VALUE SPACES.
039300     05  FILLER            PIC X(13)  VALUE 'TOTAL REVENUE'.
039400     05  FILLER            PIC X(77) VALUE SPACES.
039500
039600 01  DL-PRODSOLD-DETAIL.
039700     05  FILLER            PIC X(05)  VALUE SPACES.
039800     05  PS-PROD-NAME-DL   PIC X(20).
039900     05  FILLER            PIC X(05)  VALUE SPACES.
040000     05  PS-QTY-DL         PIC ZZ,ZZ9.999.
040100     05  FILLER            PIC X(04)  VALUE SPACES.
040200     05  PS-REV-DL         PIC ZZ,ZZ9.99.
040300     05  FILLER            PIC X(64) VALUE SPACES.
040400
040500 01  HL-CLI-HDR1.
040600     05  FILLER            PIC X(01)  VALUE SPACES.
040700     05  FILLER            PIC X(40)
040800                  VALUE 'GREENFIELD PRODUCE CO - CLIENT RPT     '.
040900     05  FILLER            PIC X(20)  VALUE SPACES.
041000     05  FILLER            PIC X(5)   VALUE 'PAGE '.
041100     05  RPT-PAGE-NO-CLI   PIC ZZZ.
041200     05  FILLER            PIC X(64)  VALUE SPACES.
041300
041400 01  HL-CLI-HDR2.
041500     05  FILLER            PIC X(05)  VALUE SPACES.
041600     05  FILLER            PIC X(09)  VALUE 'CLIENT ID'.
041700     05  FILLER            PIC X(05)  VALUE SPACES.
041800     05  FILLER            PIC X(30)  VALUE 'NAME'.
041900     05  FILLER            PIC X(05)  VALUE SPACES.
042000     05  FILLER            PIC X(06)  VALUE 'ORDERS'.
042100     05  FILLER            PIC X(05)  VALUE SPACES.
042200     05  FILLER            PIC X(11)  VALUE 'TOTAL SPENT'.
042300     05  FILLER            PIC X(52)  VALUE SPACES.
042400
042500 01  DL-CLI-DETAIL.
042600     05  FILLER            PIC X(05)  VALUE SPACES.
042700     05  CLI-ID-DL         PIC 9(09).
042800     05  FILLER            PIC X(05)  VALUE SPACES.
042900     05  CLI-NAME-DL       PIC X(30).
043000     05  FILLER            PIC X(05)  VALUE SPACES.
043100     05  CLI-ORDERS-DL     PIC ZZZ9.
043200     05  FILLER            PIC X(07)  VALUE SPACES.
043300     05  CLI-SPENT-DL      PIC ZZ,ZZ9.99.
043400     05  FILLER            PIC X(49) VALUE SPACES.
043500
043600 01  TL-CLI-TOTAL.
043700     05  FILLER            PIC X(05)  VALUE SPACES.
043800     05  FILLER            PIC X(15)  VALUE 'TOTAL CLIENTS: '.
043900     05  CLI-TOTAL-CT-TL   PIC ZZZZ9.
044000     05  FILLER            PIC X(104) VALUE SPACES.
044100
044200 01  HL-PERF-HDR1.
044300     05  FILLER            PIC X(01)  VALUE SPACES.
044400     05  FILLER            PIC X(40)
044500                  VALUE 'GREENFIELD PRODUCE CO - PERFORMANCE RPT'.
044600     05  FILLER            PIC X(20)  VALUE SPACES.
044700     05  FILLER            PIC X(5)   VALUE 'PAGE '.
044800     05  RPT-PAGE-NO-PRF   PIC ZZZ.
044900     05  FILLER            PIC X(64)  VALUE SPACES.
045000
045100 01  HL-PERF-HDR2.
045200     05  FILLER            PIC X(05)  VALUE SPACES.
045300     05  FILLER            PIC X(20)  VALUE 'PRODUCT'.
045400     05  FILLER            PIC X(05)  VALUE SPACES.
045500     05  FILLER            PIC X(08)  VALUE 'QUANTITY'.
045600     05  FILLER            PIC X(05)  VALUE SPACES.
045700     05  FILLER            PIC X(07)  VALUE 'REVENUE'.
045800     05  FILLER            PIC X(05)  VALUE SPACES.
045900     05  FILLER            PIC X(09)  VALUE '% OF TOTL'.
046000     05  FILLER            PIC X(63) VALUE SPACES.
046100
046200 01  DL-PERF-DETAIL.
046300     05  FILLER            PIC X(05)  VALUE SPACES.
046400     05  PERF-NAME-DL      PIC X(20).
046500     05  FILLER            PIC X(05)  VALUE SPACES.
046600     05  PERF-QTY-DL       PIC ZZ,ZZ9.999.
046700     05  FILLER            PIC X(04)  VALUE SPACES.
046800     05  PERF-REV-DL       PIC ZZ,ZZ9.99.
046900     05  FILLER            PIC X(04)  VALUE SPACES.
047000     05  PERF-PCT-DL       PIC ZZ9.9.
047100     05  FILLER            PIC X(60) VALUE SPACES.
047200
047300 01  TL-PERF-TOTAL.
047400     05  FILLER            PIC X(05)  VALUE SPACES.
047500     05  FILLER            PIC X(16)  VALUE 'TOTAL REVENUE: '.
047600     05  PERF-REV-TL       PIC ZZ,ZZ9.99.
047700     05  FILLER            PIC X(100) VALUE SPACES.
047800 PROCEDURE DIVISION.
047900
048000 000-MAINLINE SECTION.
048100
048200     PERFORM 102-ESTABLISH-RUN-DATE THRU 102-EXIT.
048300     OPEN INPUT RPTPARM.
048400     PERFORM 105-LOAD-RUN-PARM THRU 105-EXIT.
048500     CLOSE RPTPARM.
048600     OPEN INPUT INVMAST.
048700     PERFORM 110-LOAD-INVENTORY-FILE THRU 110-EXIT.
048800     CLOSE INVMAST.
048900     OPEN INPUT CLIMAST.
049000     PERFORM 120-LOAD-CLIENT-FILE THRU 120-EXIT.
049100     CLOSE CLIMAST.
049200     OPEN INPUT SALMAST.
049300     PERFORM 130-LOAD-SALES-FILE THRU 130-EXIT.
049400     CLOSE SALMAST.
049500     PERFORM 140-ACCUM-ALL-SALES-STATS THRU 140-EXIT.
049600     OPEN OUTPUT STORPT.
049700     PERFORM 400-INVENTORY-REPORT THRU 400-EXIT.
049800     IF DATE-RANGE-OK
049900        PERFORM 500-SALES-REPORT THRU 500-EXIT
050000        PERFORM 700-PRODUCT-PERFORMANCE-RPT THRU 700-EXIT
050100     ELSE
050200        MOVE '** ERROR **  SALES/PERFORMANCE RPTS SKIPPED'
050300             TO WS-ERROR-MESSAGE
050400        PERFORM 900-ERROR-DISPLAY THRU 900-EXIT.
050500     PERFORM 600-CLIENT-REPORT THRU 600-EXIT.
050600     CLOSE STORPT.
050700     PERFORM 800-SALES-STATISTICS THRU 800-EXIT.
050800     MOVE ZERO TO RETURN-CODE.
050900     GOBACK.
051000
051100
051200 102-ESTABLISH-RUN-DATE.
051300
051400     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
051500     IF WS-RUN-YY < 50
051600        MOVE 20 TO WS-RUN-CENTURY
051700     ELSE
051800        MOVE 19 TO WS-RUN-CENTURY.
051900     COMPUTE WS-CCYY-WK = WS-RUN-CENTURY * 100 + WS-RUN-YY.
052000     MOVE WS-RUN-MM TO WS-MM-WK.
052100     MOVE WS-RUN-DD TO WS-DD-WK.
052200
052300 102-EXIT.
052400     EXIT.
052500
052600
052700 105-LOAD-RUN-PARM.
052800
052900     MOVE 'NO ' TO WS-DATE-RANGE-OK-SW.
053000     READ RPTPARM
053100         AT END
053200             MOVE ZERO TO RPT-START-DATE
053300             MOVE ZERO TO RPT-END-DATE
053400             MOVE SPACES TO RPT-CLIENT-FILTER
053500             MOVE SPACES TO RPT-CATEGORY-FILTER.
053600     IF RPT-START-CCYY = ZERO OR RPT-END-CCYY = ZERO
053700        MOVE '** ERROR **  RPTPARM CARD IS BLANK OR MISSING'
053800             TO WS-ERROR-MESSAGE
053900        PERFORM 900-ERROR-DISPLAY THRU 900-EXIT
054000     ELSE
054100        IF RPT-START-DATE <= RPT-END-DATE
054200           MOVE 'YES' TO WS-DATE-RANGE-OK-SW
054300        ELSE
054400           MOVE '** ERROR **  RPTPARM START DATE AFTER END'
054500                TO WS-ERROR-MESSAGE
054600           PERFORM 900-ERROR-DISPLAY THRU 900-EXIT.
054700
054800 105-EXIT.
054900     EXIT.
055000
055100
055200 110-LOAD-INVENTORY-FILE SECTION.
055300
055400     MOVE 'NO ' TO WS-EOF-PROD-SW.
055500     MOVE ZERO TO PROD-TAB-COUNT.
055600     PERFORM 811-READ-INVMAST-REC THRU 811-EXIT.
055700     PERFORM 115-STORE-PRODUCT-ENTRY THRU 115-EXIT
055800         UNTIL EOF-PROD.
055900
056000 110-EXIT.
056100     EXIT.
056200
056300
056400 115-STORE-PRODUCT-ENTRY.
056500
056600     ADD 1 TO PROD-TAB-COUNT.
056700     SET PROD-IX TO PROD-TAB-COUNT.
056800     MOVE PROD-ID        TO PT-PROD-ID (PROD-IX).
056900     MOVE PROD-NAME       TO PT-PROD-NAME (PROD-IX).
057000     MOVE PROD-PRICE       TO PT-PROD-PRICE (PROD-IX).
057100     MOVE PROD-STOCK       TO PT-PROD-STOCK (PROD-IX).
057200     MOVE PROD-CATEGORY   TO PT-PROD-CATEGORY (PROD-IX).
057300     PERFORM 811-READ-INVMAST-REC THRU 811-EXIT.
057400
057500 115-EXIT.
057600     EXIT.
057700
057800
057900 120-LOAD-CLIENT-FILE SECTION.
058000
058100     MOVE 'NO ' TO WS-EOF-CLI-SW.
058200     MOVE ZERO TO CLI-TAB-COUNT.
058300     PERFORM 821-READ-CLIMAST-REC THRU 821-EXIT.
058400     PERFORM 125-STORE-CLIENT-ENTRY THRU 125-EXIT
058500         UNTIL EOF-CLI.
058600
058700 120-EXIT.
058800     EXIT.
058900
059000
059100 125-STORE-CLIENT-ENTRY.
059200
059300     ADD 1 TO CLI-TAB-COUNT.
059400     SET CLI-IX TO CLI-TAB-COUNT.
059500     MOVE CLI-ID           TO CT-CLI-ID (CLI-IX).
059600     MOVE CLI-NAME         TO CT-CLI-NAME (CLI-IX).
059700     MOVE CLI-ORDER-COUNT  TO CT-CLI-ORDER-COUNT (CLI-IX).
059800     PERFORM 127-COPY-ONE-ORDER-IN THRU 127-EXIT
059900         VARYING WS-SCAN-SUB FROM 1 BY 1
060000         UNTIL WS-SCAN-SUB > CLI-ORDER-COUNT.
060100     PERFORM 821-READ-CLIMAST-REC THRU 821-EXIT.
060200
060300 125-EXIT.
060400     EXIT.
060500
060600
060700 127-COPY-ONE-ORDER-IN.
060800
060900     MOVE CLI-ORDER-IDS (WS-SCAN-SUB) TO
061000          CT-CLI-ORDER-IDS (CLI-IX, WS-SCAN-SUB).
061100
061200 127-EXIT.
061300     EXIT.
061400
061500
061600 130-LOAD-SALES-FILE SECTION.
061700
061800     MOVE 'NO ' TO WS-EOF-SALE-SW.
061900     MOVE ZERO TO SAL-TAB-COUNT.
062000     PERFORM 831-READ-SALMAST-REC THRU 831-EXIT.
062100     PERFORM 135-STORE-SALE-ENTRY THRU 135-EXIT
062200         UNTIL EOF-SALE.
062300
062400 130-EXIT.
062500     EXIT.
062600
062700
062800 135-STORE-SALE-ENTRY.
062900
063000     ADD 1 TO SAL-TAB-COUNT.
063100     SET SAL-IX TO SAL-TAB-COUNT.
063200     MOVE SALE-ID          TO ST-SALE-ID (SAL-IX).
063300     MOVE SALE-DATE         TO ST-SALE-DATE (SAL-IX).
063400     MOVE SALE-CLIENT-ID   TO ST-SALE-CLIENT-ID (SAL-IX).
063500     MOVE SALE-TOTAL-PRICE  TO ST-SALE-TOTAL-PRICE (SAL-IX).
063600     MOVE SALE-LINE-COUNT  TO ST-SALE-LINE-COUNT (SAL-IX).
063700     PERFORM 137-COPY-ONE-SALE-LINE THRU 137-EXIT
063800         VARYING WS-SCAN-SUB FROM 1 BY 1
063900         UNTIL WS-SCAN-SUB > SALE-LINE-COUNT.
064000     PERFORM 831-READ-SALMAST-REC THRU 831-EXIT.
064100
064200 135-EXIT.
064300     EXIT.
064400
064500
064600 137-COPY-ONE-SALE-LINE.
064700
064800     MOVE SALE-LINE-PROD-ID (WS-SCAN-SUB) TO
064900          ST-SALE-LINE-PROD-ID (SAL-IX, WS-SCAN-SUB).
065000     MOVE SALE-LINE-QTY (WS-SCAN-SUB) TO
065100          ST-SALE-LINE-QTY (SAL-IX, WS-SCAN-SUB).
065200
065300 137-EXIT.
065400     EXIT.
065500
065600
065700*09/18/03 GMP  DP-0830 - STATS AND PERFORMANCE RPT ARE SPEC'D
065800*                        OVER EVERY SALE ON FILE, NOT JUST THE
065900*                        RPTPARM DATE WINDOW - THIS PASS BUILDS
066000*                        THAT ALL-SALES ACCUMULATION ONCE, UP
066100*                        FRONT, FOR BOTH 700 AND 800 TO SHARE.
066200 140-ACCUM-ALL-SALES-STATS SECTION.
066300
066400     MOVE ZERO TO WS-ALL-TOTAL-REVENUE.
066500     MOVE ZERO TO WS-ALLPROD-COUNT.
066600     PERFORM 145-ACCUM-ONE-SALE THRU 145-EXIT
066700         VARYING SAL-IX FROM 1 BY 1
066800         UNTIL SAL-IX > SAL-TAB-COUNT.
066900
067000 140-EXIT.
067100     EXIT.
067200
067300
067400 145-ACCUM-ONE-SALE.
067500
067600     ADD ST-SALE-TOTAL-PRICE (SAL-IX) TO WS-ALL-TOTAL-REVENUE.
067700     PERFORM 147-ACCUM-ONE-LINE THRU 147-EXIT
067800         VARYING WS-LINE-SUB FROM 1 BY 1
067900         UNTIL WS-LINE-SUB > ST-SALE-LINE-COUNT (SAL-IX).
068000
068100 145-EXIT.
068200     EXIT.
068300
068400
068500 147-ACCUM-ONE-LINE.
068600
068700     MOVE ST-SALE-LINE-PROD-ID (SAL-IX, WS-LINE-SUB) TO
068800          WS-SEARCH-PROD-ID.
068900     PERFORM 245-FIND-PRODUCT-BY-ID THRU 245-EXIT.
069000     PERFORM 148-FIND-ALLPROD-ENTRY THRU 148-EXIT.
069100     IF NOT ALLPROD-FOUND
069200        ADD 1 TO WS-ALLPROD-COUNT
069300        SET ALLPROD-IX TO WS-ALLPROD-COUNT
069400        MOVE WS-SEARCH-PROD-ID TO AP-PROD-ID (ALLPROD-IX)
069500        MOVE ZERO TO AP-QTY-SOLD (ALLPROD-IX)
069600        MOVE ZERO TO AP-REVENUE (ALLPROD-IX)
069700        IF PROD-FOUND
069800           MOVE PT-PROD-NAME (PROD-IX) TO
069900                AP-PROD-NAME (ALLPROD-IX)
070000        ELSE
070100           MOVE '*** PRODUCT NOT ON FILE ***  ' TO
070200                AP-PROD-NAME (ALLPROD-IX).
070300     ADD ST-SALE-LINE-QTY (SAL-IX, WS-LINE-SUB) TO
070400         AP-QTY-SOLD (ALLPROD-IX).
070500     IF PROD-FOUND
070600        COMPUTE WS-LINE-EXT-PRICE ROUNDED =
070700                PT-PROD-PRICE (PROD-IX) *
070800                ST-SALE-LINE-QTY (SAL-IX, WS-LINE-SUB)
070900        ADD WS-LINE-EXT-PRICE TO AP-REVENUE (ALLPROD-IX).
071000
071100 147-EXIT.
071200     EXIT.
071300
071400
071500 148-FIND-ALLPROD-ENTRY.
071600
071700     MOVE 'NO ' TO WS-ALLPROD-FOUND-SW.
071800     SET ALLPROD-IX TO 1.
071900     SEARCH WS-ALLPROD-ENTRY
072000         AT END
072100             MOVE 'NO ' TO WS-ALLPROD-FOUND-SW
072200         WHEN AP-PROD-ID (ALLPROD-IX) = WS-SEARCH-PROD-ID
072300             MOVE 'YES' TO WS-ALLPROD-FOUND-SW.
072400
072500 148-EXIT.
072600     EXIT.
072700
072800
072900 245-FIND-PRODUCT-BY-ID.
073000
073100     MOVE 'NO ' TO WS-PROD-FOUND-SW.
073200     SET PROD-IX TO 1.
073300     SEARCH PROD-TAB-ENTRY
073400         AT END
073500             MOVE 'NO ' TO WS-PROD-FOUND-SW
073600         WHEN PT-PROD-ID (PROD-IX) = WS-SEARCH-PROD-ID
073700             MOVE 'YES' TO WS-PROD-FOUND-SW.
073800
073900 245-EXIT.
074000     EXIT.
074100
074200
074300 255-FIND-CLIENT-BY-ID.
074400
074500     MOVE 'NO ' TO WS-CLI-FOUND-SW.
074600     SET CLI-IX TO 1.
074700     SEARCH CLI-TAB-ENTRY
074800         AT END
074900             MOVE 'NO ' TO WS-CLI-FOUND-SW
075000         WHEN CT-CLI-ID (CLI-IX) = WS-SEARCH-CLI-ID
075100             MOVE 'YES' TO WS-CLI-FOUND-SW.
075200
075300 255-EXIT.
075400     EXIT.
075500
075600
075700 265-FIND-SALE-BY-ID.
075800
075900     MOVE 'NO ' TO WS-SALE-FOUND-SW.
076000     SET SAL-IX TO 1.
076100     SEARCH SAL-TAB-ENTRY
076200         AT END
076300             MOVE 'NO ' TO WS-SALE-FOUND-SW
076400         WHEN ST-SALE-ID (SAL-IX) = WS-SEARCH-SALE-ID
076500             MOVE 'YES' TO WS-SALE-FOUND-SW.
076600
076700 265-EXIT.
076800     EXIT.
076900
077000
077100*09/18/03 GMP DP-0835 - INVENTORY REPORT NOW HONORS AN OPTIONAL
077200*                        RPT-CATEGORY-FILTER CARD, THE BATCH RUN'S
077300*                        VEHICLE FOR "SEARCH BY CATEGORY" (NO
077400*                        CONSOLE TO TYPE A CATEGORY INTO, SO IT
077500*                        RIDES THE RPTPARM CARD LIKE THE CLIENT-
077600*                        NAME FILTER DOES) - BLANK CARD REPORTS
077700*                        EVERY CATEGORY, UNCHANGED FROM BEFORE.
077800 400-INVENTORY-REPORT SECTION.
077900
078000     MOVE ZERO TO WS-PAGE-COUNT.
078100     MOVE 99 TO WS-LINES-USED.
078200     MOVE ZERO TO WS-INV-TOTAL-CT.
078300     PERFORM 410-PRINT-ONE-PRODUCT THRU 410-EXIT
078400         VARYING PROD-IX FROM 1 BY 1
078500         UNTIL PROD-IX > PROD-TAB-COUNT.
078600     MOVE WS-INV-TOTAL-CT TO INV-TOTAL-CT-TL.
078700     WRITE STORPT-LINE FROM TL-INV-TOTAL
078800         AFTER ADVANCING 2 LINES.
078900
079000 400-EXIT.
079100     EXIT.
079200
079300
079400 405-INV-HEADINGS.
079500
079600     ADD 1 TO WS-PAGE-COUNT.
079700     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO-INV.
079800     WRITE STORPT-LINE FROM HL-INV-HDR1
079900         AFTER ADVANCING PAGE.
080000     WRITE STORPT-LINE FROM HL-INV-HDR2
080100         AFTER ADVANCING 2 LINES.
080200     MOVE 2 TO WS-LINES-USED.
080300
080400 405-EXIT.
080500     EXIT.
080600
080700
080800 410-PRINT-ONE-PRODUCT.
080900
081000     PERFORM 415-CHECK-CATEGORY-FILTER THRU 415-EXIT.
081100     IF CAT-FILTER-PASS
081200        IF WS-LINES-USED >= WS-LINES-PER-PAGE
081300           PERFORM 405-INV-HEADINGS THRU 405-EXIT
081400        MOVE PT-PROD-ID (PROD-IX)    TO PROD-ID-DL
081500        MOVE PT-PROD-NAME (PROD-IX)  TO PROD-NAME-DL
081600        MOVE PT-PROD-PRICE (PROD-IX) TO PROD-PRICE-DL
081700        MOVE PT-PROD-STOCK (PROD-IX) TO PROD-STOCK-DL
081800        WRITE STORPT-LINE FROM DL-INV-DETAIL
081900            AFTER ADVANCING 1 LINES
082000        ADD 1 TO WS-LINES-USED
082100        ADD 1 TO WS-INV-TOTAL-CT.
082200
082300 410-EXIT.
082400     EXIT.
082500
082600
082700 415-CHECK-CATEGORY-FILTER.
082800
082900     IF RPT-CATEGORY-FILTER = SPACES
083000        MOVE 'YES' TO WS-CAT-FILTER-PASS-SW
083100     ELSE
083200        IF PT-PROD-CATEGORY (PROD-IX) = RPT-CATEGORY-FILTER
083300           MOVE 'YES' TO WS-CAT-FILTER-PASS-SW
083400        ELSE
083500           MOVE 'NO ' TO WS-CAT-FILTER-PASS-SW.
083600
083700 415-EXIT.
083800     EXIT.
083900
084000
084100 500-SALES-REPORT SECTION.
084200
084300     MOVE ZERO TO WS-PAGE-COUNT.
084400     MOVE 99 TO WS-LINES-USED.
084500     MOVE ZERO TO WS-SR-SALE-COUNT.
084600     MOVE ZERO TO WS-SR-TOTAL-REVENUE.
084700     MOVE ZERO TO WS-PRODSOLD-COUNT.
084800     PERFORM 520-CHECK-ONE-SALE THRU 520-EXIT
084900         VARYING SAL-IX FROM 1 BY 1
085000         UNTIL SAL-IX > SAL-TAB-COUNT.
085100     MOVE WS-SR-SALE-COUNT TO SALES-CT-TL.
085200     MOVE WS-SR-TOTAL-REVENUE TO SALES-REV-TL.
085300     WRITE STORPT-LINE FROM TL-SALES-TOTAL
085400         AFTER ADVANCING 2 LINES.
085500     PERFORM 550-PRODSOLD-HEADINGS THRU 550-EXIT.
085600     PERFORM 555-PRINT-ONE-PRODSOLD THRU 555-EXIT
085700         VARYING WS-SCAN-SUB FROM 1 BY 1
085800         UNTIL WS-SCAN-SUB > WS-PRODSOLD-COUNT.
085900
086000 500-EXIT.
086100     EXIT.
086200
086300
086400 510-SALES-HEADINGS.
086500
086600     ADD 1 TO WS-PAGE-COUNT.
086700     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO-SAL.
086800     MOVE RPT-START-DATE TO SR-START-DL.
086900     MOVE RPT-END-DATE TO SR-END-DL.
087000     WRITE STORPT-LINE FROM HL-SALES-HDR1
087100         AFTER ADVANCING PAGE.
087200     WRITE STORPT-LINE FROM HL-SALES-HDR2
087300         AFTER ADVANCING 2 LINES.
087400     WRITE STORPT-LINE FROM HL-SALES-HDR3
087500         AFTER ADVANCING 2 LINES.
087600     MOVE 4 TO WS-LINES-USED.
087700
087800 510-EXIT.
087900     EXIT.
088000
088100
088200 520-CHECK-ONE-SALE.
088300
088400     IF ST-SALE-DATE (SAL-IX) >= RPT-START-DATE AND
088500        ST-SALE-DATE (SAL-IX) <= RPT-END-DATE
088600        PERFORM 525-PRINT-ONE-SALE THRU 525-EXIT
088700        PERFORM 530-ACCUM-SALE-LINES THRU 530-EXIT
088800            VARYING WS-LINE-SUB FROM 1 BY 1
088900            UNTIL WS-LINE-SUB > ST-SALE-LINE-COUNT (SAL-IX)
089000        ADD 1 TO WS-SR-SALE-COUNT
089100        ADD ST-SALE-TOTAL-PRICE (SAL-IX) TO
089200            WS-SR-TOTAL-REVENUE.
089300
089400 520-EXIT.
089500     EXIT.
089600
089700
089800 525-PRINT-ONE-SALE.
089900
090000     IF WS-LINES-USED >= WS-LINES-PER-PAGE
090100        PERFORM 510-SALES-HEADINGS THRU 510-EXIT.
090200     MOVE ST-SALE-CLIENT-ID (SAL-IX) TO WS-SEARCH-CLI-ID.
090300     PERFORM 255-FIND-CLIENT-BY-ID THRU 255-EXIT.
090400     MOVE ST-SALE-ID (SAL-IX) TO SALE-ID-DL.
090500     MOVE ST-SALE-DATE (SAL-IX) TO SALE-DATE-DL.
090600     MOVE ST-SALE-TOTAL-PRICE (SAL-IX) TO SALE-TOTAL-DL.
090700     IF CLI-FOUND
090800        MOVE CT-CLI-NAME (CLI-IX) TO SALE-CLI-NAME-DL
090900     ELSE
091000        MOVE '*** CLIENT NOT ON FILE ***   ' TO
091100             SALE-CLI-NAME-DL.
091200     WRITE STORPT-LINE FROM DL-SALES-DETAIL
091300         AFTER ADVANCING 1 LINES.
091400     ADD 1 TO WS-LINES-USED.
091500
091600 525-EXIT.
091700     EXIT.
091800
091900
092000 530-ACCUM-SALE-LINES.
092100
092200     MOVE ST-SALE-LINE-PROD-ID (SAL-IX, WS-LINE-SUB) TO
092300          WS-SEARCH-PROD-ID.
092400     PERFORM 245-FIND-PRODUCT-BY-ID THRU 245-EXIT.
092500     PERFORM 535-FIND-PRODSOLD-ENTRY THRU 535-EXIT.
092600     IF NOT PRODSOLD-FOUND
092700        ADD 1 TO WS-PRODSOLD-COUNT
092800        SET PRODSOLD-IX TO WS-PRODSOLD-COUNT
092900        MOVE WS-SEARCH-PROD-ID TO PS-PROD-ID (PRODSOLD-IX)
093000        MOVE ZERO TO PS-QTY-SOLD (PRODSOLD-IX)
093100        MOVE ZERO TO PS-REVENUE (PRODSOLD-IX)
093200        IF PROD-FOUND
093300           MOVE PT-PROD-NAME (PROD-IX) TO
093400                PS-PROD-NAME (PRODSOLD-IX)
093500        ELSE
093600           MOVE '*** PRODUCT NOT ON FILE ***  ' TO
093700                PS-PROD-NAME (PRODSOLD-IX).
093800     ADD ST-SALE-LINE-QTY (SAL-IX, WS-LINE-SUB) TO
093900         PS-QTY-SOLD (PRODSOLD-IX).
094000     IF PROD-FOUND
094100        COMPUTE WS-LINE-EXT-PRICE ROUNDED =
094200                PT-PROD-PRICE (PROD-IX) *
094300                ST-SALE-LINE-QTY (SAL-IX, WS-LINE-SUB)
094400        ADD WS-LINE-EXT-PRICE TO PS-REVENUE (PRODSOLD-IX).
094500
094600 530-EXIT.
094700     EXIT.
094800
094900
095000 535-FIND-PRODSOLD-ENTRY.
095100
095200     MOVE 'NO ' TO WS-PRODSOLD-FOUND-SW.
095300     SET PRODSOLD-IX TO 1.
095400     SEARCH WS-PRODSOLD-ENTRY
095500         AT END
095600             MOVE 'NO ' TO WS-PRODSOLD-FOUND-SW
095700         WHEN PS-PROD-ID (PRODSOLD-IX) = WS-SEARCH-PROD-ID
095800             MOVE 'YES' TO WS-PRODSOLD-FOUND-SW.
095900
096000 535-EXIT.
096100     EXIT.
096200
096300
096400 550-PRODSOLD-HEADINGS.
096500
096600     WRITE STORPT-LINE FROM HL-PRODSOLD-HDR
096700         AFTER ADVANCING 2 LINES.
096800
096900 550-EXIT.
097000     EXIT.
097100
097200
097300 555-PRINT-ONE-PRODSOLD.
097400
097500     MOVE PS-PROD-NAME (WS-SCAN-SUB) TO PS-PROD-NAME-DL.
097600     MOVE PS-QTY-SOLD (WS-SCAN-SUB) TO PS-QTY-DL.
097700     MOVE PS-REVENUE (WS-SCAN-SUB) TO PS-REV-DL.
097800     WRITE STORPT-LINE FROM DL-PRODSOLD-DETAIL
097900         AFTER ADVANCING 1 LINES.
098000
098100 555-EXIT.
098200     EXIT.
098300
098400
098500 600-CLIENT-REPORT SECTION.
098600
098700     MOVE ZERO TO WS-PAGE-COUNT.
098800     MOVE 99 TO WS-LINES-USED.
098900     MOVE ZERO TO WS-CLI-TOTAL-COUNT.
099000     PERFORM 615-COMPUTE-FILTER-LEN THRU 615-EXIT.
099100     PERFORM 620-CHECK-ONE-CLIENT THRU 620-EXIT
099200         VARYING CLI-IX FROM 1 BY 1
099300         UNTIL CLI-IX > CLI-TAB-COUNT.
099400     MOVE WS-CLI-TOTAL-COUNT TO CLI-TOTAL-CT-TL.
099500     WRITE STORPT-LINE FROM TL-CLI-TOTAL
099600         AFTER ADVANCING 2 LINES.
099700
099800 600-EXIT.
099900     EXIT.
100000
100100
100200 610-CLI-HEADINGS.
100300
100400     ADD 1 TO WS-PAGE-COUNT.
100500     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO-CLI.
100600     WRITE STORPT-LINE FROM HL-CLI-HDR1
100700         AFTER ADVANCING PAGE.
100800     WRITE STORPT-LINE FROM HL-CLI-HDR2
100900         AFTER ADVANCING 2 LINES.
101000     MOVE 2 TO WS-LINES-USED.
101100
101200 610-EXIT.
101300     EXIT.
101400
101500
101600*09/18/03 GMP DP-0833 - FILTER COMPARE IS CASE-INSENSITIVE NOW -
101700*                        FOLD THE FILTER TO UPPER CASE ONCE HERE
101800*                        SO 627-SCAN-ONE-POSITION NEVER HAS TO.
101900 615-COMPUTE-FILTER-LEN.
102000
102100     PERFORM 617-SHRINK-FILTER-LEN THRU 617-EXIT
102200         VARYING WS-FILTER-LEN FROM 30 BY -1
102300         UNTIL WS-FILTER-LEN = 0 OR
102400         RPT-CLIENT-FILTER (WS-FILTER-LEN:1) NOT = SPACE.
102500     MOVE RPT-CLIENT-FILTER TO WS-UPPER-FILTER.
102600     INSPECT WS-UPPER-FILTER CONVERTING
102700         WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
102800
102900 615-EXIT.
103000     EXIT.
103100
103200
103300 617-SHRINK-FILTER-LEN.
103400
103500     CONTINUE.
103600
103700 617-EXIT.
103800     EXIT.
103900
104000
104100 620-CHECK-ONE-CLIENT.
104200
104300     PERFORM 625-CHECK-NAME-FILTER THRU 625-EXIT.
104400     IF NAME-FILTER-PASS
104500        PERFORM 630-COMPUTE-CLIENT-TOTAL THRU 630-EXIT
104600        PERFORM 640-PRINT-ONE-CLIENT THRU 640-EXIT
104700        ADD 1 TO WS-CLI-TOTAL-COUNT.
104800
104900 620-EXIT.
105000     EXIT.
105100
105200
105300 625-CHECK-NAME-FILTER.
105400
105500     IF WS-FILTER-LEN = ZERO
105600        MOVE 'YES' TO WS-NAME-FILTER-PASS-SW
105700     ELSE
105800        MOVE 'NO ' TO WS-NAME-FILTER-PASS-SW
105900        MOVE CT-CLI-NAME (CLI-IX) TO WS-UPPER-CLI-NAME
106000        INSPECT WS-UPPER-CLI-NAME CONVERTING
106100            WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
106200        PERFORM 627-SCAN-ONE-POSITION THRU 627-EXIT
106300            VARYING WS-SCAN-SUB FROM 1 BY 1
106400            UNTIL WS-SCAN-SUB > (31 - WS-FILTER-LEN)
106500            OR NAME-FILTER-PASS.
106600
106700 625-EXIT.
106800     EXIT.
106900
107000
107100 627-SCAN-ONE-POSITION.
107200
107300     IF WS-UPPER-CLI-NAME (WS-SCAN-SUB:WS-FILTER-LEN) =
107400        WS-UPPER-FILTER (1:WS-FILTER-LEN)
107500        MOVE 'YES' TO WS-NAME-FILTER-PASS-SW.
107600
107700 627-EXIT.
107800     EXIT.
107900
108000
108100 630-COMPUTE-CLIENT-TOTAL.
108200
108300     MOVE ZERO TO WS-CLI-TOTAL-SPENT.
108400     PERFORM 635-ADD-ONE-ORDER THRU 635-EXIT
108500         VARYING WS-ORD-SUB FROM 1 BY 1
108600         UNTIL WS-ORD-SUB > CT-CLI-ORDER-COUNT (CLI-IX).
108700
108800 630-EXIT.
108900     EXIT.
109000
109100
109200 635-ADD-ONE-ORDER.
109300
109400     MOVE CT-CLI-ORDER-IDS (CLI-IX, WS-ORD-SUB) TO
109500          WS-SEARCH-SALE-ID.
109600     PERFORM 265-FIND-SALE-BY-ID THRU 265-EXIT.
109700     IF SALE-FOUND
109800        ADD ST-SALE-TOTAL-PRICE (SAL-IX) TO
109900            WS-CLI-TOTAL-SPENT.
110000
110100 635-EXIT.
110200     EXIT.
110300
110400
110500 640-PRINT-ONE-CLIENT.
110600
110700     IF WS-LINES-USED >= WS-LINES-PER-PAGE
110800        PERFORM 610-CLI-HEADINGS THRU 610-EXIT.
110900     MOVE CT-CLI-ID (CLI-IX) TO CLI-ID-DL.
111000     MOVE CT-CLI-NAME (CLI-IX) TO CLI-NAME-DL.
111100     MOVE CT-CLI-ORDER-COUNT (CLI-IX) TO CLI-ORDERS-DL.
111200     MOVE WS-CLI-TOTAL-SPENT TO CLI-SPENT-DL.
111300     WRITE STORPT-LINE FROM DL-CLI-DETAIL
111400         AFTER ADVANCING 1 LINES.
111500     ADD 1 TO WS-LINES-USED.
111600
111700 640-EXIT.
111800     EXIT.
111900
112000
112100*09/18/03 GMP  DP-0830 - NOW SORTS WS-ALLPROD-TABLE (EVERY SALE
112200*                        ON FILE) INSTEAD OF THE RPTPARM-WINDOWED
112300*                        WS-PRODSOLD-TABLE - SEE 140-ACCUM-ALL-
112400*                        SALES-STATS.
112500 700-PRODUCT-PERFORMANCE-RPT SECTION.
112600
112700     MOVE ZERO TO WS-PAGE-COUNT.
112800     MOVE 99 TO WS-LINES-USED.
112900     MOVE WS-ALL-TOTAL-REVENUE TO WS-PERF-TOTAL-REVENUE.
113000     SORT SW-PERF-SORT-FILE
113100         ON DESCENDING KEY PERF-REVENUE-WK
113200         INPUT PROCEDURE 710-RELEASE-PERF-RECS THRU 710-EXIT
113300         OUTPUT PROCEDURE 720-WRITE-PERF-RECS THRU 720-EXIT.
113400     MOVE WS-PERF-TOTAL-REVENUE TO PERF-REV-TL.
113500     WRITE STORPT-LINE FROM TL-PERF-TOTAL
113600         AFTER ADVANCING 2 LINES.
113700
113800 700-EXIT.
113900     EXIT.
114000
114100
114200 710-RELEASE-PERF-RECS.
114300
114400     PERFORM 715-RELEASE-ONE-PERF THRU 715-EXIT
114500         VARYING WS-SCAN-SUB FROM 1 BY 1
114600         UNTIL WS-SCAN-SUB > WS-ALLPROD-COUNT.
114700
114800 710-EXIT.
114900     EXIT.
115000
115100
115200 715-RELEASE-ONE-PERF.
115300
115400     MOVE AP-REVENUE (WS-SCAN-SUB)   TO PERF-REVENUE-WK.
115500     MOVE AP-PROD-ID (WS-SCAN-SUB)   TO PERF-PROD-ID-WK.
115600     MOVE AP-PROD-NAME (WS-SCAN-SUB) TO PERF-PROD-NAME-WK.
115700     MOVE AP-QTY-SOLD (WS-SCAN-SUB)  TO PERF-QTY-WK.
115800     RELEASE SW-PERF-SORT-WORK.
115900
116000 715-EXIT.
116100     EXIT.
116200
116300
116400 720-WRITE-PERF-RECS.
116500
116600     RETURN SW-PERF-SORT-FILE
116700         AT END
116800             GO TO 720-EXIT.
116900     PERFORM 725-PRINT-ONE-PERF THRU 725-EXIT.
117000     GO TO 720-WRITE-PERF-RECS.
117100
117200 720-EXIT.
117300     EXIT.
117400
117500
117600 725-PRINT-ONE-PERF.
117700
117800     IF WS-LINES-USED >= WS-LINES-PER-PAGE
117900        PERFORM 730-PERF-HEADINGS THRU 730-EXIT.
118000     MOVE PERF-PROD-NAME-WK TO PERF-NAME-DL.
118100     MOVE PERF-QTY-WK TO PERF-QTY-DL.
118200     MOVE PERF-REVENUE-WK TO PERF-REV-DL.
118300     IF WS-PERF-TOTAL-REVENUE > ZERO
118400        COMPUTE WS-PERF-PERCENT-WK ROUNDED =
118500                PERF-REVENUE-WK / WS-PERF-TOTAL-REVENUE * 100
118600     ELSE
118700        MOVE ZERO TO WS-PERF-PERCENT-WK.
118800     MOVE WS-PERF-PERCENT-WK TO PERF-PCT-DL.
118900     WRITE STORPT-LINE FROM DL-PERF-DETAIL
119000         AFTER ADVANCING 1 LINES.
119100     ADD 1 TO WS-LINES-USED.
119200
119300 725-EXIT.
119400     EXIT.
119500
119600
119700 730-PERF-HEADINGS.
119800
119900     ADD 1 TO WS-PAGE-COUNT.
120000     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO-PRF.
120100     WRITE STORPT-LINE FROM HL-PERF-HDR1
120200         AFTER ADVANCING PAGE.
120300     WRITE STORPT-LINE FROM HL-PERF-HDR2
120400         AFTER ADVANCING 2 LINES.
120500     MOVE 2 TO WS-LINES-USED.
120600
120700 730-EXIT.
120800     EXIT.
120900
121000
121100*09/18/03 GMP  DP-0830 - TOTAL REVENUE AND PER-PRODUCT QTY ARE
121200*                        NOW OVER EVERY SALE ON FILE (WS-ALL-*),
121300*                        NOT THE RPTPARM-WINDOWED WS-SR-* FIGURES
121400*                        THE SALES REPORT USES.  ADDED THE TOTAL-
121500*                        ORDERS-ON-FILE FIGURE SPEC'D ALONGSIDE
121600*                        TOP CLIENT.
121700 800-SALES-STATISTICS SECTION.
121800
121900     MOVE WS-ALL-TOTAL-REVENUE TO WS-STAT-TOTAL-REVENUE.
122000     PERFORM 810-FIND-TOP-CLIENT THRU 810-EXIT.
122100     DISPLAY '****   STORRPT SALES STATISTICS   ****'.
122200     DISPLAY 'REPORT RUN DATE (CCYYMMDD) - ' WS-RUN-DATE-CCYYMMDD.
122300     MOVE 'TOTAL SALES REVENUE - ALL SALES ON FILE' TO
122400          DISP-MONEY-MSG.
122500     MOVE WS-STAT-TOTAL-REVENUE TO DISP-MONEY-VALUE.
122600     DISPLAY WS-DISPLAY-MONEY-LINE.
122700     PERFORM 820-DISPLAY-ONE-PRODUCT THRU 820-EXIT
122800         VARYING WS-SCAN-SUB FROM 1 BY 1
122900         UNTIL WS-SCAN-SUB > WS-ALLPROD-COUNT.
123000     DISPLAY 'TOTAL ORDERS ON FILE (ALL CLIENTS)     - '
123100             WS-STAT-CLI-SALES-COUNT.
123200     IF TOP-CLI-FOUND
123300        DISPLAY 'TOP CLIENT BY ORDER COUNT - ID '
123400                WS-STAT-TOP-CLI-ID
123500        MOVE WS-STAT-TOP-CLI-NAME TO DISP-MESSAGE
123600        MOVE WS-STAT-TOP-CLI-ORDERS TO DISP-VALUE
123700        DISPLAY WS-DISPLAY-LINE
123800     ELSE
123900        DISPLAY 'NO SINGLE TOP CLIENT - ORDER COUNT TIE'.
124000
124100 800-EXIT.
124200     EXIT.
124300
124400
124500 810-FIND-TOP-CLIENT.
124600
124700     MOVE ZERO TO WS-STAT-TOP-CLI-ORDERS.
124800     MOVE ZERO TO WS-STAT-CLI-SALES-COUNT.
124900     MOVE 'NO ' TO WS-STAT-TOP-CLI-FOUND-SW.
125000     PERFORM 815-CHECK-ONE-CLIENT-STAT THRU 815-EXIT
125100         VARYING CLI-IX FROM 1 BY 1
125200         UNTIL CLI-IX > CLI-TAB-COUNT.
125300
125400 810-EXIT.
125500     EXIT.
125600
125700
125800*09/18/03 GMP DP-0832 - TIE LOGIC WAS BACKWARDS - A STRICT ">"
125900*                        ALREADY GIVES FIRST-ENCOUNTERED-WINS ON
126000*                        ITS OWN, SO A LATER TIE MUST LEAVE THE
126100*                        EARLIER WINNER'S FOUND SWITCH ALONE.
126200 815-CHECK-ONE-CLIENT-STAT.
126300
126400     IF CT-CLI-ORDER-COUNT (CLI-IX) > ZERO
126500        ADD CT-CLI-ORDER-COUNT (CLI-IX) TO
126600            WS-STAT-CLI-SALES-COUNT.
126700     IF CT-CLI-ORDER-COUNT (CLI-IX) > WS-STAT-TOP-CLI-ORDERS
126800        MOVE CT-CLI-ORDER-COUNT (CLI-IX) TO
126900             WS-STAT-TOP-CLI-ORDERS
127000        MOVE CT-CLI-ID (CLI-IX) TO WS-STAT-TOP-CLI-ID
127100        MOVE CT-CLI-NAME (CLI-IX) TO WS-STAT-TOP-CLI-NAME
127200        MOVE 'YES' TO WS-STAT-TOP-CLI-FOUND-SW.
127300
127400 815-EXIT.
127500     EXIT.
127600
127700
127800 820-DISPLAY-ONE-PRODUCT.
127900
128000     MOVE AP-PROD-NAME (WS-SCAN-SUB) TO DISP-MESSAGE.
128100     MOVE AP-QTY-SOLD (WS-SCAN-SUB) TO DISP-VALUE.
128200     DISPLAY WS-DISPLAY-LINE.
128300
128400 820-EXIT.
128500     EXIT.
128600
128700
128800 900-ERROR-DISPLAY.
128900
129000     DISPLAY WS-ERROR-MESSAGE.
129100
129200 900-EXIT.
129300     EXIT.
129400
129500
129600 811-READ-INVMAST-REC.
129700
129800     READ INVMAST INTO PRODUCT-REC
129900         AT END
130000             MOVE 'YES' TO WS-EOF-PROD-SW
130100             GO TO 811-EXIT.
130200
130300 811-EXIT.
130400     EXIT.
130500
130600
130700 821-READ-CLIMAST-REC.
130800
130900     READ CLIMAST INTO CLIENT-REC
131000         AT END
131100             MOVE 'YES' TO WS-EOF-CLI-SW
131200             GO TO 821-EXIT.
131300
131400 821-EXIT.
131500     EXIT.
131600
131700
131800 831-READ-SALMAST-REC.
131900
132000     READ SALMAST INTO SALE-REC
132100         AT END
132200             MOVE 'YES' TO WS-EOF-SALE-SW
132300             GO TO 831-EXIT.
132400
132500 831-EXIT.
132600     EXIT.
