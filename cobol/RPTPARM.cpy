000100******************************************************************
000200*  COPYBOOK:  RPTPARM                                            *
000300*                                                                *
000400*  ONE-CARD RUN PARAMETER READ BY STORRPT AHEAD OF THE THREE     *
000500*  MASTER FILES.  CARRIES THE SALES REPORT DATE RANGE, AN        *
000600*  OPTIONAL CLIENT-NAME FILTER APPLIED TO THE CLIENT REPORT,     *
000700*  AND AN OPTIONAL PRODUCT-CATEGORY FILTER APPLIED TO THE        *
000800*  INVENTORY REPORT.  A BLANK FILTER MEANS REPORT ON EVERYTHING. *
000900*                                                                *
001000*  MAINTENANCE HISTORY                                           *
001100*    1994-09-14  RHM  ORIGINAL - DATE RANGE ONLY                 *
001200*    1998-09-02  FT   ADDED CLIENT-NAME FILTER FOR CLIENT RPT    *
001300*    2003-04-11  GMP  ADDED CCYY/MM/DD REDEFINES ON BOTH DATES   *
001400*                      SO STORRPT CAN SCREEN A BLANK PARM CARD   *
001500*    2003-09-18  GMP  ADDED CATEGORY FILTER FOR INVENTORY RPT -  *
001600*                      THE BATCH RUN'S VEHICLE FOR "SEARCH BY    *
001700*                      CATEGORY", THE SAME WAY THE DATE RANGE    *
001800*                      AND CLIENT-NAME FILTER ARE CARRIED        *
001900******************************************************************
002000
002100 01  RPTPARM-REC.
002200     05  RPT-START-DATE           PIC 9(08).
002300     05  RPT-START-DATE-R REDEFINES
002400         RPT-START-DATE.
002500         10  RPT-START-CCYY       PIC 9(04).
002600         10  RPT-START-MM         PIC 9(02).
002700         10  RPT-START-DD         PIC 9(02).
002800     05  RPT-END-DATE              PIC 9(08).
002900     05  RPT-END-DATE-R REDEFINES
003000         RPT-END-DATE.
003100         10  RPT-END-CCYY          PIC 9(04).
003200         10  RPT-END-MM            PIC 9(02).
003300         10  RPT-END-DD            PIC 9(02).
003400     05  RPT-CLIENT-FILTER         PIC X(30).
003500     05  RPT-CATEGORY-FILTER      PIC X(09).
003600     05  FILLER                   PIC X(25).
