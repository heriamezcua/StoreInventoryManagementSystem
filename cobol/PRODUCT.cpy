000100******************************************************************
000200*  COPYBOOK:  PRODUCT                                            *
000300*                                                                *
000400*  ONE CATALOG ITEM CARRIED IN INVMAST AND THE TABLE-ENTRY       *
000500*  LAYOUT FOR PRODUCT-TABLE IN STOTAB.  FIXED 80-BYTE LINE-      *
000600*  SEQUENTIAL RECORD.                                            *
000700*                                                                *
000800*  MAINTENANCE HISTORY                                           *
000900*    1994-03-02  RHM  ORIGINAL LAYOUT FOR INV REWRITE            *
001000*    1996-11-14  DKS  ADDED PROD-CATEGORY 88-LEVELS              *
001100*    1999-01-08  RHM  Y2K REVIEW - NO DATE FIELDS HERE           *
001200*    2001-06-21  FT   ADDED FILLER PAD, FIXED AT 80              *
001300******************************************************************
001400
001500 01  PRODUCT-REC.
001600     05  PROD-ID                  PIC 9(09).
001700     05  PROD-NAME                PIC X(20).
001800     05  PROD-PRICE                PIC S9(7)V99   COMP-3.
001900     05  PROD-STOCK                PIC S9(7)V999  COMP-3.
002000     05  PROD-CATEGORY            PIC X(09).
002100         88  PROD-CAT-FRUIT           VALUE 'FRUIT    '.
002200         88  PROD-CAT-VEGETABLE       VALUE 'VEGETABLE'.
002300         88  PROD-CAT-OTHER           VALUE 'OTHER    '.
002400         88  PROD-CAT-VALID           VALUES 'FRUIT    '
002500                                               'VEGETABLE'
002600                                               'OTHER    '.
002700     05  FILLER                   PIC X(31).
