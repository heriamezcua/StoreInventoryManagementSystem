000100******************************************************************
000200*  COPYBOOK:  CLIENT                                             *
000300*                                                                *
000400*  ONE STORE CLIENT CARRIED IN CLIMAST AND THE TABLE-ENTRY       *
000500*  LAYOUT FOR CLIENT-TABLE IN STOTAB.  FIXED 500-BYTE LINE-      *
000600*  SEQUENTIAL RECORD.                                            *
000700*  EACH CLIENT CARRIES ITS OWN ORDER-HISTORY TABLE -             *
000800*  50 ENTRIES IS THE SHOP AGREED MAX HISTORY DEPTH.              *
000900*                                                                *
001000*  MAINTENANCE HISTORY                                           *
001100*    1994-05-19  RHM  ORIGINAL LAYOUT                            *
001200*    1997-02-03  DKS  ORDER-HISTORY RAISED 25 TO 50              *
001300*    1999-01-08  RHM  Y2K REVIEW - NO DATE FIELDS HERE           *
001400******************************************************************
001500
001600 01  CLIENT-REC.
001700     05  CLI-ID                   PIC 9(09).
001800     05  CLI-NAME                 PIC X(30).
001900     05  CLI-ORDER-COUNT          PIC 9(04).
002000     05  CLI-ORDER-IDS            PIC 9(09)
002100                                  OCCURS 50 TIMES.
002200     05  FILLER                   PIC X(07).
