000100******************************************************************
000200*  COPYBOOK:  STOTRAN                                            *
000300*                                                                *
000400*  ONE TRANSACTION CARD READ BY STOREMNT FROM THE                *
000500*  MAINTENANCE TRANSACTION DECK.  FIXED 100-BYTE                 *
000600*  CARD-IMAGE RECORD, HEADER CODE IN COLS 1-2.                   *
000700*  REDEFINES GIVE A NUMERIC-EDIT VIEW OF EACH                    *
000800*  ALPHANUMERIC INPUT FIELD - SEE CNTRLBRK FOR THE               *
000900*  PATTERN THIS FOLLOWS.                                         *
001000*                                                                *
001100*  MAINTENANCE HISTORY                                           *
001200*    1994-08-22  RHM  ORIGINAL 5 TRANSACTION CODES               *
001300*    1999-01-12  RHM  Y2K - NO DATE FIELDS ON THIS CARD          *
001400*    2003-09-18  GMP  DP-0831 - STOCK UPDATE AMOUNT NOW CARRIES  *
001500*                      A LEADING SEPARATE SIGN SO A NEGATIVE     *
001600*                      NEW-STOCK FIGURE CAN ACTUALLY BE KEYED    *
001700******************************************************************
001800
001900 01  TRAN-REC.
002000     05  TRAN-CODE                PIC X(02).
002100         88  TRAN-IS-PROD-ADD         VALUE 'PA'.
002200         88  TRAN-IS-STOCK-UPD        VALUE 'PU'.
002300         88  TRAN-IS-CLIENT-ADD       VALUE 'CA'.
002400         88  TRAN-IS-SALE-HDR         VALUE 'SH'.
002500         88  TRAN-IS-SALE-LINE        VALUE 'SL'.
002600     05  TRAN-PROD-ID-IN           PIC X(09).
002700     05  TRAN-PROD-ID-NUM REDEFINES
002800         TRAN-PROD-ID-IN           PIC 9(09).
002900     05  TRAN-NAME-IN              PIC X(30).
003000     05  TRAN-PRICE-IN             PIC X(10).
003100     05  TRAN-PRICE-NUM REDEFINES
003200         TRAN-PRICE-IN             PIC 9(7)V99.
003300     05  TRAN-STOCK-IN             PIC X(11).
003400     05  TRAN-STOCK-NUM REDEFINES
003500         TRAN-STOCK-IN             PIC S9(7)V999
003600             SIGN IS LEADING SEPARATE CHARACTER.
003700     05  TRAN-CATEGORY-IN          PIC X(09).
003800     05  TRAN-CLIENT-ID-IN         PIC X(09).
003900     05  TRAN-CLIENT-ID-NUM REDEFINES
004000         TRAN-CLIENT-ID-IN         PIC 9(09).
004100     05  TRAN-QTY-IN               PIC X(11).
004200     05  TRAN-QTY-NUM REDEFINES
004300         TRAN-QTY-IN               PIC 9(7)V999.
004400     05  TRAN-LCNT-IN              PIC X(02).
004500     05  TRAN-LCNT-NUM REDEFINES
004600         TRAN-LCNT-IN              PIC 9(02).
004700     05  FILLER                   PIC X(07).
