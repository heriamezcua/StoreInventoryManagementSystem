000100******************************************************************
000200*  COPYBOOK:  STOTAB                                             *
000300*                                                                *
000400*  IN-MEMORY KEYED TABLES LOADED FROM INVMAST,                   *
000500*  CLIMAST AND SALMAST AT START OF RUN.  SHOP                    *
000600*  STANDARD - TABLES THAT GET SEARCHED ARE KEPT IN               *
000700*  A COPYBOOK OF THEIR OWN, SEPARATE FROM THE                    *
000800*  MASTER-FILE RECORD COPYBOOK, SO STOREMNT AND                  *
000900*  STORRPT BOTH GET THE SAME TABLE SHAPE.                        *
001000*                                                                *
001100*  TABLE SIZES ARE A FIXED SHOP LIMIT (THE ORIGINAL              *
001200*  SYSTEM HELD THESE IN UNBOUNDED LISTS) - 500                   *
001300*  PRODUCTS, 500 CLIENTS, 5000 SALES.  RAISE THE                 *
001400*  OCCURS LIMITS BELOW AND RECOMPILE BOTH STOREMNT               *
001500*  AND STORRPT IF THE SHOP EVER NEEDS MORE.                      *
001600*                                                                *
001700*  MAINTENANCE HISTORY                                           *
001800*    1994-07-11  RHM  ORIGINAL TABLE LAYOUTS                     *
001900*    1996-11-14  DKS  PRODUCT-TABLE RAISED TO 500                *
002000*    1998-09-02  FT   SALES-TABLE RAISED TO 5000                 *
002100******************************************************************
002200
002300 01  PRODUCT-TABLE.
002400     05  PROD-TAB-COUNT           PIC 9(04)        COMP.
002500     05  PROD-TAB-ENTRY OCCURS 500 TIMES
002600             INDEXED BY PROD-IX.
002700         10  PT-PROD-ID           PIC 9(09).
002800         10  PT-PROD-NAME         PIC X(20).
002900         10  PT-PROD-PRICE         PIC S9(7)V99   COMP-3.
003000         10  PT-PROD-STOCK         PIC S9(7)V999  COMP-3.
003100         10  PT-PROD-CATEGORY     PIC X(09).
003200         10  FILLER               PIC X(31).
003300
003400 01  CLIENT-TABLE.
003500     05  CLI-TAB-COUNT            PIC 9(04)        COMP.
003600     05  CLI-TAB-ENTRY OCCURS 500 TIMES
003700             INDEXED BY CLI-IX.
003800         10  CT-CLI-ID            PIC 9(09).
003900         10  CT-CLI-NAME          PIC X(30).
004000         10  CT-CLI-ORDER-COUNT   PIC 9(04).
004100         10  CT-CLI-ORDER-IDS     PIC 9(09)
004200                                  OCCURS 50 TIMES.
004300         10  FILLER               PIC X(07).
004400
004500 01  SALES-TABLE.
004600     05  SAL-TAB-COUNT            PIC 9(04)        COMP.
004700     05  SAL-TAB-ENTRY OCCURS 5000 TIMES
004800             INDEXED BY SAL-IX.
004900         10  ST-SALE-ID           PIC 9(09).
005000         10  ST-SALE-DATE         PIC 9(08).
005100         10  ST-SALE-CLIENT-ID    PIC 9(09).
005200         10  ST-SALE-TOTAL-PRICE   PIC S9(7)V99   COMP-3.
005300         10  ST-SALE-LINE-COUNT   PIC 9(02).
005400         10  ST-SALE-LINES OCCURS 20 TIMES.
005500             15  ST-SALE-LINE-PROD-ID  PIC 9(09).
005600             15  ST-SALE-LINE-QTY      PIC S9(7)V999 COMP-3.
005700         10  FILLER               PIC X(07).
