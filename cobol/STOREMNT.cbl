000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STOREMNT.
000300 AUTHOR.        R H MORALES.
000400 INSTALLATION.  GREENFIELD PRODUCE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  03/02/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  STOREMNT - STORE MAINTENANCE RUN.                             *
001100*                                                                *
001200*  READS THE THREE STORE MASTER FILES (INVENTORY, CLIENTS,       *
001300*  SALES), APPLIES A DECK OF MAINTENANCE TRANSACTIONS (ADD A     *
001400*  PRODUCT, ADJUST STOCK, ADD A CLIENT, REGISTER A SALE) AGAINST *
001500*  THE IN-MEMORY TABLES, AND REWRITES ALL THREE MASTERS AT END   *
001600*  OF JOB.  REJECTED TRANSACTIONS ARE LISTED TO SYSOUT AND DO    *
001700*  NOT STOP THE RUN.  SEE STORRPT FOR THE REPORTING RUN AGAINST  *
001800*  THESE SAME THREE MASTERS.                                     *
001900******************************************************************
002000*
002100*  MAINTENANCE HISTORY
002200*    DATE      WHO   TICKET   DESCRIPTION
002300*    --------  ----  -------  ---------------------------------
002400*    03/02/94  RHM   DP-0118  ORIGINAL PROGRAM - PRODUCT ADD AND
002500*                              STOCK UPDATE TRANSACTIONS ONLY
002600*    05/19/94  RHM   DP-0144  ADDED CLIENT-ADD TRANSACTION (CA)
002700*    06/30/94  RHM   DP-0171  ADDED SALE HEADER/LINE TRANSACTIONS
002800*                              (SH/SL) AND CLIENT ORDER HISTORY
002900*    11/14/96  DKS   DP-0402  RAISED TABLE OCCURS LIMITS, ADDED
003000*                              PROD-CATEGORY EDIT ON PRODUCT ADD
003100*    02/03/97  DKS   DP-0455  REJECT BLANK CLIENT NAME BEFORE
003200*                              CLIENT-ID IS ASSIGNED (WAS ADDING
003300*                              BLANK-NAME CLIENTS TO CLIMAST)
003400*    09/02/98  FT    DP-0588  SALE REGISTRATION NOW ATOMIC - A
003500*                              SALE WITH ONE BAD LINE POSTS NO
003600*                              LINES AND NO STOCK CHANGE AT ALL
003700*    01/08/99  RHM   Y2K-017  Y2K REVIEW.  SALE-DATE NOW CARRIED
003800*                              AS CCYYMMDD.  RUN DATE IS WINDOWED
003900*                              OFF ACCEPT FROM DATE (YY < 50 MEANS
004000*                              20XX, ELSE 19XX) IN 105-ESTABLISH-
004100*                              RUN-DATE.
004200*    06/21/01  FT    DP-0703  CLIENT HISTORY UPDATE FAILURE NO
004300*                              LONGER ROLLS BACK A POSTED SALE -
004400*                              SALE STANDS, HISTORY ERROR LISTED
004500*    04/11/03  GMP   DP-0810  NEXT-ID COUNTERS NOW SEEDED FROM
004600*                              HIGHEST KEY ON FILE AT LOAD TIME
004700*                              INSTEAD OF A HARDCODED START VALUE
004800*    09/18/03  GMP   DP-0829  SALE-CLIENT-ID OF ZERO (ANONYMOUS
004900*                              SALE, NO CLIENT ON THE TICKET) WAS
005000*                              BEING REJECTED AS "CLIENT NOT ON
005100*                              FILE" - 310/330 NOW SKIP THE CLIENT
005200*                              LOOKUP AND HISTORY POST WHEN THE
005300*                              SALE CARRIES NO CLIENT ID
005400*    09/18/03  GMP   DP-0831  STOCK UPDATE AMOUNT ON THE TRAN
005500*                              CARD NOW CARRIES A LEADING SIGN
005600*                              (SEE STOTRAN) - 240 TESTS THE
005700*                              SIGNED VIEW AND REJECTS A
005800*                              NEGATIVE NEW STOCK FIGURE, WHICH
005900*                              COULD NEVER BE KEYED BEFORE
006000*    09/18/03  GMP   DP-0834  NEXT-ID COUNTERS (PRODUCT, CLIENT,
006100*                              SALE) NOW SEEDED TO 1 ON LOAD
006200*                              INSTEAD OF ZERO - AN EMPTY MASTER
006300*                              WAS LETTING THE FIRST ADD OF A
006400*                              NEW FILE COME IN AS ID ZERO
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.   IBM-390.
007100 OBJECT-COMPUTER.   IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800     SELECT INVMAST  ASSIGN TO UT-S-INVMAST
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-INVMAST-STATUS.
008100
008200     SELECT CLIMAST  ASSIGN TO UT-S-CLIMAST
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-CLIMAST-STATUS.
008500
008600     SELECT SALMAST  ASSIGN TO UT-S-SALMAST
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WS-SALMAST-STATUS.
008900
009000     SELECT TRANFILE ASSIGN TO UT-S-TRANFILE
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-TRANFILE-STATUS.
009300
009400 DATA DIVISION.
009500
009600 FILE SECTION.
009700
009800 FD  INVMAST
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 80 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS PRODUCT-REC.
010400
010500     COPY PRODUCT.
010600
010700 FD  CLIMAST
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 500 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS CLIENT-REC.
011300
011400     COPY CLIENT.
011500
011600 FD  SALMAST
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 340 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS SALE-REC.
012200
012300     COPY SALE.
012400
012500 FD  TRANFILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 100 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS TRAN-REC.
013100
013200     COPY STOTRAN.
013300
013400 WORKING-STORAGE SECTION.
013500
013600 01  WS-FILE-STATUSES.
013700     05  WS-INVMAST-STATUS        PIC X(02).
013800     05  WS-CLIMAST-STATUS        PIC X(02).
013900     05  WS-SALMAST-STATUS        PIC X(02).
014000     05  WS-TRANFILE-STATUS       PIC X(02).
014100     05  FILLER                   PIC X(01).
014200
014300 01  WS-SWITCHES.
014400     05  WS-EOF-PROD-SW           PIC X(03)     VALUE 'NO '.
014500         88  EOF-PROD                           VALUE 'YES'.
014600     05  WS-EOF-CLI-SW            PIC X(03)     VALUE 'NO '.
014700         88  EOF-CLI                            VALUE 'YES'.
014800     05  WS-EOF-SALE-SW           PIC X(03)     VALUE 'NO '.
014900         88  EOF-SALE                           VALUE 'YES'.
015000     05  WS-EOF-TRAN-SW           PIC X(03)     VALUE 'NO '.
015100         88  EOF-TRAN                           VALUE 'YES'.
015200     05  WS-TRAN-OK-SW            PIC X(03)     VALUE 'NO '.
015300         88  TRAN-OK                            VALUE 'YES'.
015400     05  WS-SALE-PENDING-SW       PIC X(03)     VALUE 'NO '.
015500         88  SALE-PENDING                       VALUE 'YES'.
015600     05  WS-PROD-FOUND-SW         PIC X(03)     VALUE SPACES.
015700         88  PROD-FOUND                         VALUE 'YES'.
015800     05  WS-CLI-FOUND-SW          PIC X(03)     VALUE SPACES.
015900         88  CLI-FOUND                          VALUE 'YES'.
016000     05  WS-LINES-GOOD-SW         PIC X(03)     VALUE SPACES.
016100         88  ALL-LINES-GOOD                     VALUE 'YES'.
016200     05  FILLER                   PIC X(01).
016300
016400 01  WS-ID-COUNTERS                             COMP.
016500     05  WS-NEXT-PROD-ID          PIC 9(09)     VALUE ZERO.
016600     05  WS-NEXT-CLI-ID           PIC 9(09)     VALUE ZERO.
016700     05  WS-NEXT-SALE-ID          PIC 9(09)     VALUE ZERO.
016800     05  FILLER                   PIC X(01)     DISPLAY.
016900
017000 01  WS-RUN-COUNTERS                             COMP.
017100     05  WS-PROD-READ-CTR         PIC 9(05)     VALUE ZERO.
017200     05  WS-CLI-READ-CTR          PIC 9(05)     VALUE ZERO.
017300     05  WS-SALE-READ-CTR         PIC 9(05)     VALUE ZERO.
017400     05  WS-PROD-WRITE-CTR        PIC 9(05)     VALUE ZERO.
017500     05  WS-CLI-WRITE-CTR         PIC 9(05)     VALUE ZERO.
017600     05  WS-SALE-WRITE-CTR        PIC 9(05)     VALUE ZERO.
017700     05  WS-TRAN-READ-CTR         PIC 9(05)     VALUE ZERO.
017800     05  WS-TRAN-APPLIED-CTR      PIC 9(05)     VALUE ZERO.
017900     05  WS-TRAN-REJECT-CTR       PIC 9(05)     VALUE ZERO.
018000     05  FILLER                   PIC X(01)     DISPLAY.
018100
018200 01  WS-SUBSCRIPTS                               COMP.
018300     05  WS-LINE-SUB              PIC 9(04)     VALUE ZERO.
018400     05  WS-SCAN-SUB              PIC 9(04)     VALUE ZERO.
018500     05  FILLER                   PIC X(01)     DISPLAY.
018600
018700 01  WS-SEARCH-KEYS.
018800     05  WS-SEARCH-PROD-ID        PIC 9(09).
018900     05  WS-SEARCH-CLI-ID         PIC 9(09).
019000     05  FILLER                   PIC X(01).
019100
019200 01  WS-RUN-DATE-FIELDS.
019300     05  WS-RUN-DATE-YYMMDD       PIC 9(06).
019400     05  WS-RUN-DATE-R REDEFINES
019500         WS-RUN-DATE-YYMMDD.
019600         10  WS-RUN-YY            PIC 9(02).
019700         10  WS-RUN-MM            PIC 9(02).
019800         10  WS-RUN-DD            PIC 9(02).
019900     05  WS-RUN-CENTURY           PIC 9(02).
020000     05  WS-RUN-DATE-GRP.
020100         10  WS-CCYY-WK           PIC 9(04).
020200         10  WS-MM-WK             PIC 9(02).
020300         10  WS-DD-WK             PIC 9(02).
020400     05  WS-RUN-DATE-CCYYMMDD REDEFINES
020500         WS-RUN-DATE-GRP          PIC 9(08).
020600     05  FILLER                   PIC X(01).
020700
020800 01  WS-DISPLAY-LINE.
020900     05  DISP-MESSAGE             PIC X(45).
021000     05  DISP-VALUE                PIC ZZZZ9.
021100     05  FILLER                   PIC X(01).
021200
021300 01  WS-PENDING-SALE.
021400     05  WS-PEND-SALE-ID          PIC 9(09).
021500     05  WS-PEND-SALE-DATE        PIC 9(08).
021600     05  WS-PEND-CLIENT-ID        PIC 9(09).
021700     05  WS-PEND-LINE-COUNT       PIC 9(02)     COMP.
021800     05  WS-PEND-LINES OCCURS 20 TIMES.
021900         10  WS-PEND-LINE-PROD-ID PIC 9(09).
022000         10  WS-PEND-LINE-QTY      PIC S9(7)V999 COMP-3.
022100     05  FILLER                   PIC X(01).
022200
022300 01  WS-WORK-FIELDS.
022400     05  WS-LINE-EXT-PRICE         PIC S9(7)V99   COMP-3.
022500     05  WS-SALE-TOTAL-WK          PIC S9(7)V99   COMP-3.
022600     05  FILLER                   PIC X(01).
022700
022800 01  WS-ERROR-MESSAGE            PIC X(80).
022900
023000     COPY STOTAB.
023100 PROCEDURE DIVISION.
023200
023300 000-MAINLINE SECTION.
023400
023500     PERFORM 105-ESTABLISH-RUN-DATE THRU 105-EXIT.
023600     OPEN INPUT INVMAST.
023700     PERFORM 110-LOAD-INVENTORY-FILE THRU 110-EXIT.
023800     CLOSE INVMAST.
023900     OPEN INPUT CLIMAST.
024000     PERFORM 120-LOAD-CLIENT-FILE THRU 120-EXIT.
024100     CLOSE CLIMAST.
024200     OPEN INPUT SALMAST.
024300     PERFORM 130-LOAD-SALES-FILE THRU 130-EXIT.
024400     CLOSE SALMAST.
024500     OPEN INPUT TRANFILE.
024600     PERFORM 150-PROCESS-TRANSACTIONS THRU 150-EXIT.
024700     CLOSE TRANFILE.
024800     OPEN OUTPUT INVMAST.
024900     PERFORM 910-SAVE-INVENTORY-FILE THRU 910-EXIT.
025000     CLOSE INVMAST.
025100     OPEN OUTPUT CLIMAST.
025200     PERFORM 920-SAVE-CLIENT-FILE THRU 920-EXIT.
025300     CLOSE CLIMAST.
025400     OPEN OUTPUT SALMAST.
025500     PERFORM 930-SAVE-SALES-FILE THRU 930-EXIT.
025600     CLOSE SALMAST.
025700     PERFORM 950-DISPLAY-RUN-TOTALS THRU 950-EXIT.
025800     MOVE ZERO TO RETURN-CODE.
025900     GOBACK.
026000
026100
026200 105-ESTABLISH-RUN-DATE.
026300
026400     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
026500     IF WS-RUN-YY < 50
026600        MOVE 20 TO WS-RUN-CENTURY
026700     ELSE
026800        MOVE 19 TO WS-RUN-CENTURY.
026900     COMPUTE WS-CCYY-WK = WS-RUN-CENTURY * 100 + WS-RUN-YY.
027000     MOVE WS-RUN-MM TO WS-MM-WK.
027100     MOVE WS-RUN-DD TO WS-DD-WK.
027200
027300 105-EXIT.
027400     EXIT.
027500
027600
027700*09/18/03 GMP DP-0834 - NEXT-ID COUNTERS START AT 1, NOT ZERO -
027800*                        ON AN EMPTY MASTER THE FOUND-KEY-PLUS-1
027900*                        UPDATE BELOW NEVER FIRES, SO ZERO WAS
028000*                        BEING ASSIGNED AS A REAL ID ON THE FIRST
028100*                        ADD OF A BRAND-NEW FILE.
028200 110-LOAD-INVENTORY-FILE SECTION.
028300
028400     MOVE 'NO ' TO WS-EOF-PROD-SW.
028500     MOVE ZERO TO PROD-TAB-COUNT.
028600     MOVE 1 TO WS-NEXT-PROD-ID.
028700     PERFORM 811-READ-INVMAST-REC THRU 811-EXIT.
028800     PERFORM 115-STORE-PRODUCT-ENTRY THRU 115-EXIT
028900         UNTIL EOF-PROD.
029000
029100 110-EXIT.
029200     EXIT.
029300
029400
029500 115-STORE-PRODUCT-ENTRY.
029600
029700     ADD 1 TO PROD-TAB-COUNT.
029800     SET PROD-IX TO PROD-TAB-COUNT.
029900     MOVE PROD-ID        TO PT-PROD-ID (PROD-IX).
030000     MOVE PROD-NAME       TO PT-PROD-NAME (PROD-IX).
030100     MOVE PROD-PRICE       TO PT-PROD-PRICE (PROD-IX).
030200     MOVE PROD-STOCK       TO PT-PROD-STOCK (PROD-IX).
030300     MOVE PROD-CATEGORY   TO PT-PROD-CATEGORY (PROD-IX).
030400     IF PROD-ID >= WS-NEXT-PROD-ID
030500        COMPUTE WS-NEXT-PROD-ID = PROD-ID + 1.
030600     PERFORM 811-READ-INVMAST-REC THRU 811-EXIT.
030700
030800 115-EXIT.
030900     EXIT.
031000
031100
031200 120-LOAD-CLIENT-FILE SECTION.
031300
031400     MOVE 'NO ' TO WS-EOF-CLI-SW.
031500     MOVE ZERO TO CLI-TAB-COUNT.
031600     MOVE 1 TO WS-NEXT-CLI-ID.
031700     PERFORM 821-READ-CLIMAST-REC THRU 821-EXIT.
031800     PERFORM 125-STORE-CLIENT-ENTRY THRU 125-EXIT
031900         UNTIL EOF-CLI.
032000
032100 120-EXIT.
032200     EXIT.
032300
032400
032500 125-STORE-CLIENT-ENTRY.
032600
032700     ADD 1 TO CLI-TAB-COUNT.
032800     SET CLI-IX TO CLI-TAB-COUNT.
032900     MOVE CLI-ID           TO CT-CLI-ID (CLI-IX).
033000     MOVE CLI-NAME         TO CT-CLI-NAME (CLI-IX).
033100     MOVE CLI-ORDER-COUNT  TO CT-CLI-ORDER-COUNT (CLI-IX).
033200     PERFORM 127-COPY-ONE-ORDER-IN THRU 127-EXIT
033300         VARYING WS-SCAN-SUB FROM 1 BY 1
033400         UNTIL WS-SCAN-SUB > CLI-ORDER-COUNT.
033500     IF CLI-ID >= WS-NEXT-CLI-ID
033600        COMPUTE WS-NEXT-CLI-ID = CLI-ID + 1.
033700     PERFORM 821-READ-CLIMAST-REC THRU 821-EXIT.
033800
033900 125-EXIT.
034000     EXIT.
034100
034200
034300 127-COPY-ONE-ORDER-IN.
034400
034500     MOVE CLI-ORDER-IDS (WS-SCAN-SUB) TO
034600          CT-CLI-ORDER-IDS (CLI-IX, WS-SCAN-SUB).
034700
034800 127-EXIT.
034900     EXIT.
035000
035100
035200 130-LOAD-SALES-FILE SECTION.
035300
035400     MOVE 'NO ' TO WS-EOF-SALE-SW.
035500     MOVE ZERO TO SAL-TAB-COUNT.
035600     MOVE 1 TO WS-NEXT-SALE-ID.
035700     PERFORM 831-READ-SALMAST-REC THRU 831-EXIT.
035800     PERFORM 135-STORE-SALE-ENTRY THRU 135-EXIT
035900         UNTIL EOF-SALE.
036000
036100 130-EXIT.
036200     EXIT.
036300
036400
036500 135-STORE-SALE-ENTRY.
036600
036700     ADD 1 TO SAL-TAB-COUNT.
036800     SET SAL-IX TO SAL-TAB-COUNT.
036900     MOVE SALE-ID          TO ST-SALE-ID (SAL-IX).
037000     MOVE SALE-DATE         TO ST-SALE-DATE (SAL-IX).
037100     MOVE SALE-CLIENT-ID   TO ST-SALE-CLIENT-ID (SAL-IX).
037200     MOVE SALE-TOTAL-PRICE  TO ST-SALE-TOTAL-PRICE (SAL-IX).
037300     MOVE SALE-LINE-COUNT  TO ST-SALE-LINE-COUNT (SAL-IX).
037400     PERFORM 137-COPY-ONE-SALE-LINE THRU 137-EXIT
037500         VARYING WS-SCAN-SUB FROM 1 BY 1
037600         UNTIL WS-SCAN-SUB > SALE-LINE-COUNT.
037700     IF SALE-ID >= WS-NEXT-SALE-ID
037800        COMPUTE WS-NEXT-SALE-ID = SALE-ID + 1.
037900     PERFORM 831-READ-SALMAST-REC THRU 831-EXIT.
038000
038100 135-EXIT.
038200     EXIT.
038300
038400
038500 137-COPY-ONE-SALE-LINE.
038600
038700     MOVE SALE-LINE-PROD-ID (WS-SCAN-SUB) TO
038800          ST-SALE-LINE-PROD-ID (SAL-IX, WS-SCAN-SUB).
038900     MOVE SALE-LINE-QTY (WS-SCAN-SUB) TO
039000          ST-SALE-LINE-QTY (SAL-IX, WS-SCAN-SUB).
039100
039200 137-EXIT.
039300     EXIT.
039400
039500
039600 150-PROCESS-TRANSACTIONS SECTION.
039700
039800     MOVE 'NO ' TO WS-EOF-TRAN-SW.
039900     PERFORM 861-READ-TRAN-REC THRU 861-EXIT.
040000     PERFORM 155-DISPATCH-ONE-TRAN THRU 155-EXIT
040100         UNTIL EOF-TRAN.
040200     PERFORM 357-FLUSH-PENDING-SALE THRU 357-EXIT.
040300
040400 150-EXIT.
040500     EXIT.
040600
040700
040800 155-DISPATCH-ONE-TRAN.
040900
041000     IF TRAN-IS-SALE-LINE
041100        PERFORM 356-HANDLE-SALE-LINE THRU 356-EXIT
041200     ELSE
041300        PERFORM 357-FLUSH-PENDING-SALE THRU 357-EXIT
041400        IF TRAN-IS-SALE-HDR
041500           PERFORM 340-START-PENDING-SALE THRU 340-EXIT
041600        ELSE
041700           IF TRAN-IS-PROD-ADD
041800              PERFORM 210-VALIDATE-PRODUCT-ADD THRU 210-EXIT
041900           ELSE
042000              IF TRAN-IS-STOCK-UPD
042100                 PERFORM 240-APPLY-STOCK-UPDATE THRU 240-EXIT
042200              ELSE
042300                 IF TRAN-IS-CLIENT-ADD
042400                    PERFORM 220-VALIDATE-CLIENT-ADD THRU 220-EXIT
042500                 ELSE
042600                    MOVE '** ERROR **  UNKNOWN TRANSACTION CODE'
042700                         TO WS-ERROR-MESSAGE
042800                    PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
042900                    ADD 1 TO WS-TRAN-REJECT-CTR.
043000     ADD 1 TO WS-TRAN-READ-CTR.
043100     PERFORM 861-READ-TRAN-REC THRU 861-EXIT.
043200
043300 155-EXIT.
043400     EXIT.
043500
043600
043700 210-VALIDATE-PRODUCT-ADD.
043800
043900     MOVE 'YES' TO WS-TRAN-OK-SW.
044000     IF TRAN-NAME-IN NOT = SPACES
044100        IF TRAN-PRICE-IN IS NUMERIC
044200           IF TRAN-STOCK-IN IS NUMERIC
044300              IF TRAN-CATEGORY-IN = 'FRUIT    ' OR
044400                 TRAN-CATEGORY-IN = 'VEGETABLE' OR
044500                 TRAN-CATEGORY-IN = 'OTHER    '
044600                 PERFORM 215-APPLY-PRODUCT-ADD THRU 215-EXIT
044700              ELSE
044800                 MOVE 'NO ' TO WS-TRAN-OK-SW
044900                 MOVE '** ERROR **  INVALID PRODUCT CATEGORY'
045000                      TO WS-ERROR-MESSAGE
045100                 PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
045200           ELSE
045300              MOVE 'NO ' TO WS-TRAN-OK-SW
045400              MOVE '** ERROR **  PRODUCT STOCK NOT NUMERIC'
045500                   TO WS-ERROR-MESSAGE
045600              PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
045700        ELSE
045800           MOVE 'NO ' TO WS-TRAN-OK-SW
045900           MOVE '** ERROR **  PRODUCT PRICE NOT NUMERIC'
046000                TO WS-ERROR-MESSAGE
046100           PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
046200     ELSE
046300        MOVE 'NO ' TO WS-TRAN-OK-SW
046400        MOVE '** ERROR **  PRODUCT NAME IS BLANK'
046500             TO WS-ERROR-MESSAGE
046600        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
046700     IF NOT TRAN-OK
046800        ADD 1 TO WS-TRAN-REJECT-CTR.
046900
047000 210-EXIT.
047100     EXIT.
047200
047300
047400 215-APPLY-PRODUCT-ADD.
047500
047600     ADD 1 TO PROD-TAB-COUNT.
047700     SET PROD-IX TO PROD-TAB-COUNT.
047800     MOVE WS-NEXT-PROD-ID TO PT-PROD-ID (PROD-IX).
047900     ADD 1 TO WS-NEXT-PROD-ID.
048000     MOVE TRAN-NAME-IN     TO PT-PROD-NAME (PROD-IX).
048100     MOVE TRAN-PRICE-NUM    TO PT-PROD-PRICE (PROD-IX).
048200     MOVE TRAN-STOCK-NUM    TO PT-PROD-STOCK (PROD-IX).
048300     MOVE TRAN-CATEGORY-IN TO PT-PROD-CATEGORY (PROD-IX).
048400     ADD 1 TO WS-TRAN-APPLIED-CTR.
048500
048600 215-EXIT.
048700     EXIT.
048800
048900
049000 220-VALIDATE-CLIENT-ADD.
049100
049200     MOVE 'YES' TO WS-TRAN-OK-SW.
049300     IF TRAN-NAME-IN NOT = SPACES
049400        PERFORM 230-APPLY-ADD-CLIENT THRU 230-EXIT
049500     ELSE
049600        MOVE 'NO ' TO WS-TRAN-OK-SW
049700        MOVE '** ERROR **  CLIENT NAME IS BLANK'
049800             TO WS-ERROR-MESSAGE
049900        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
050000     IF NOT TRAN-OK
050100        ADD 1 TO WS-TRAN-REJECT-CTR.
050200
050300 220-EXIT.
050400     EXIT.
050500
050600
050700 230-APPLY-ADD-CLIENT.
050800
050900     ADD 1 TO CLI-TAB-COUNT.
051000     SET CLI-IX TO CLI-TAB-COUNT.
051100     MOVE WS-NEXT-CLI-ID TO CT-CLI-ID (CLI-IX).
051200     ADD 1 TO WS-NEXT-CLI-ID.
051300     MOVE TRAN-NAME-IN TO CT-CLI-NAME (CLI-IX).
051400     MOVE ZERO TO CT-CLI-ORDER-COUNT (CLI-IX).
051500     ADD 1 TO WS-TRAN-APPLIED-CTR.
051600
051700 230-EXIT.
051800     EXIT.
051900
052000
052100*09/18/03 GMP DP-0831 - TRAN-STOCK-NUM NOW CARRIES A SIGN, SO
052200*                        TEST THE SIGNED VIEW, NOT THE RAW CARD
052300*                        IMAGE, AND REJECT A NEGATIVE NEW STOCK
052400*                        FIGURE BEFORE IT EVER REACHES THE TABLE.
052500 240-APPLY-STOCK-UPDATE.
052600
052700     MOVE 'YES' TO WS-TRAN-OK-SW.
052800     IF TRAN-STOCK-NUM IS NUMERIC
052900        IF TRAN-STOCK-NUM < ZERO
053000           MOVE 'NO ' TO WS-TRAN-OK-SW
053100           MOVE '** ERROR **  STOCK UPDATE REJECTED - NEGATIVE'
053200                TO WS-ERROR-MESSAGE
053300           PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
053400        ELSE
053500           MOVE TRAN-PROD-ID-NUM TO WS-SEARCH-PROD-ID
053600           PERFORM 245-FIND-PRODUCT-BY-ID THRU 245-EXIT
053700           IF PROD-FOUND
053800              MOVE TRAN-STOCK-NUM TO PT-PROD-STOCK (PROD-IX)
053900              ADD 1 TO WS-TRAN-APPLIED-CTR
054000           ELSE
054100              MOVE 'NO ' TO WS-TRAN-OK-SW
054200              MOVE '** ERROR **  STOCK UPDATE - PRODUCT NOT FOUND'
054300                   TO WS-ERROR-MESSAGE
054400              PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
054500     ELSE
054600        MOVE 'NO ' TO WS-TRAN-OK-SW
054700        MOVE '** ERROR **  STOCK UPDATE AMOUNT NOT NUMERIC'
054800             TO WS-ERROR-MESSAGE
054900        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
055000     IF NOT TRAN-OK
055100        ADD 1 TO WS-TRAN-REJECT-CTR.
055200
055300 240-EXIT.
055400     EXIT.
055500
055600
055700 245-FIND-PRODUCT-BY-ID.
055800
055900     MOVE 'NO ' TO WS-PROD-FOUND-SW.
056000     SET PROD-IX TO 1.
056100     SEARCH PROD-TAB-ENTRY
056200         AT END
056300             MOVE 'NO ' TO WS-PROD-FOUND-SW
056400         WHEN PT-PROD-ID (PROD-IX) = WS-SEARCH-PROD-ID
056500             MOVE 'YES' TO WS-PROD-FOUND-SW.
056600
056700 245-EXIT.
056800     EXIT.
056900
057000
057100 255-FIND-CLIENT-BY-ID.
057200
057300     MOVE 'NO ' TO WS-CLI-FOUND-SW.
057400     SET CLI-IX TO 1.
057500     SEARCH CLI-TAB-ENTRY
057600         AT END
057700             MOVE 'NO ' TO WS-CLI-FOUND-SW
057800         WHEN CT-CLI-ID (CLI-IX) = WS-SEARCH-CLI-ID
057900             MOVE 'YES' TO WS-CLI-FOUND-SW.
058000
058100 255-EXIT.
058200     EXIT.
058300
058400
058500 300-REGISTER-SALE SECTION.
058600
058700     PERFORM 310-VALIDATE-SALE-LINES THRU 310-EXIT.
058800     IF ALL-LINES-GOOD
058900        PERFORM 320-APPLY-SALE-LINES THRU 320-EXIT
059000        PERFORM 330-UPDATE-CLIENT-HISTORY THRU 330-EXIT
059100        ADD 1 TO WS-TRAN-APPLIED-CTR
059200     ELSE
059300        MOVE '** ERROR **  SALE REJECTED - SEE LINE ERRORS'
059400             TO WS-ERROR-MESSAGE
059500        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
059600        ADD 1 TO WS-TRAN-REJECT-CTR.
059700     MOVE 'NO ' TO WS-SALE-PENDING-SW.
059800
059900 300-EXIT.
060000     EXIT.
060100
060200
060300*09/18/03 GMP  DP-0829 - CLIENT-ID ZERO IS THE ANONYMOUS SALE -
060400*                        SKIP THE LOOKUP, DO NOT REJECT THE SALE.
060500 310-VALIDATE-SALE-LINES.
060600
060700     MOVE 'YES' TO WS-LINES-GOOD-SW.
060800     IF WS-PEND-CLIENT-ID = ZERO
060900        PERFORM 315-CHECK-ONE-LINE THRU 315-EXIT
061000            VARYING WS-LINE-SUB FROM 1 BY 1
061100            UNTIL WS-LINE-SUB > WS-PEND-LINE-COUNT
061200     ELSE
061300        MOVE WS-PEND-CLIENT-ID TO WS-SEARCH-CLI-ID
061400        PERFORM 255-FIND-CLIENT-BY-ID THRU 255-EXIT
061500        IF CLI-FOUND
061600           PERFORM 315-CHECK-ONE-LINE THRU 315-EXIT
061700               VARYING WS-LINE-SUB FROM 1 BY 1
061800               UNTIL WS-LINE-SUB > WS-PEND-LINE-COUNT
061900        ELSE
062000           MOVE 'NO ' TO WS-LINES-GOOD-SW
062100           MOVE '** ERROR **  SALE CLIENT NOT ON FILE'
062200                TO WS-ERROR-MESSAGE
062300           PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
062400
062500 310-EXIT.
062600     EXIT.
062700
062800
062900 315-CHECK-ONE-LINE.
063000
063100     MOVE WS-PEND-LINE-PROD-ID (WS-LINE-SUB) TO WS-SEARCH-PROD-ID.
063200     PERFORM 245-FIND-PRODUCT-BY-ID THRU 245-EXIT.
063300     IF PROD-FOUND
063400        IF WS-PEND-LINE-QTY (WS-LINE-SUB) > ZERO
063500           IF PT-PROD-STOCK (PROD-IX) <
063600              WS-PEND-LINE-QTY (WS-LINE-SUB)
063700              MOVE 'NO ' TO WS-LINES-GOOD-SW
063800              MOVE '** ERROR **  INSUFFICIENT STOCK ON LINE'
063900                   TO WS-ERROR-MESSAGE
064000              PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
064100        ELSE
064200           MOVE 'NO ' TO WS-LINES-GOOD-SW
064300           MOVE '** ERROR **  SALE LINE QUANTITY NOT POSITIVE'
064400                TO WS-ERROR-MESSAGE
064500           PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
064600     ELSE
064700        MOVE 'NO ' TO WS-LINES-GOOD-SW
064800        MOVE '** ERROR **  SALE LINE PRODUCT NOT ON FILE'
064900             TO WS-ERROR-MESSAGE
065000        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
065100
065200 315-EXIT.
065300     EXIT.
065400
065500
065600 320-APPLY-SALE-LINES.
065700
065800     MOVE ZERO TO WS-SALE-TOTAL-WK.
065900     PERFORM 325-POST-ONE-LINE THRU 325-EXIT
066000         VARYING WS-LINE-SUB FROM 1 BY 1
066100         UNTIL WS-LINE-SUB > WS-PEND-LINE-COUNT.
066200     ADD 1 TO SAL-TAB-COUNT.
066300     SET SAL-IX TO SAL-TAB-COUNT.
066400     MOVE WS-PEND-SALE-ID    TO ST-SALE-ID (SAL-IX).
066500     MOVE WS-PEND-SALE-DATE  TO ST-SALE-DATE (SAL-IX).
066600     MOVE WS-PEND-CLIENT-ID  TO ST-SALE-CLIENT-ID (SAL-IX).
066700     MOVE WS-SALE-TOTAL-WK    TO ST-SALE-TOTAL-PRICE (SAL-IX).
066800     MOVE WS-PEND-LINE-COUNT TO ST-SALE-LINE-COUNT (SAL-IX).
066900     PERFORM 327-COPY-ONE-LINE THRU 327-EXIT
067000         VARYING WS-LINE-SUB FROM 1 BY 1
067100         UNTIL WS-LINE-SUB > WS-PEND-LINE-COUNT.
067200
067300 320-EXIT.
067400     EXIT.
067500
067600
067700 325-POST-ONE-LINE.
067800
067900     MOVE WS-PEND-LINE-PROD-ID (WS-LINE-SUB) TO WS-SEARCH-PROD-ID.
068000     PERFORM 245-FIND-PRODUCT-BY-ID THRU 245-EXIT.
068100     COMPUTE WS-LINE-EXT-PRICE ROUNDED =
068200             PT-PROD-PRICE (PROD-IX) *
068300             WS-PEND-LINE-QTY (WS-LINE-SUB).
068400     ADD WS-LINE-EXT-PRICE TO WS-SALE-TOTAL-WK.
068500     SUBTRACT WS-PEND-LINE-QTY (WS-LINE-SUB)
068600         FROM PT-PROD-STOCK (PROD-IX).
068700
068800 325-EXIT.
068900     EXIT.
069000
069100
069200 327-COPY-ONE-LINE.
069300
069400     MOVE WS-PEND-LINE-PROD-ID (WS-LINE-SUB) TO
069500          ST-SALE-LINE-PROD-ID (SAL-IX, WS-LINE-SUB).
069600     MOVE WS-PEND-LINE-QTY (WS-LINE-SUB) TO
069700          ST-SALE-LINE-QTY (SAL-IX, WS-LINE-SUB).
069800
069900 327-EXIT.
070000     EXIT.
070100
070200
070300*09/18/03 GMP  DP-0829 - NO CLIENT ID ON THE SALE MEANS NO
070400*                        HISTORY TO POST - NOT AN ERROR.
070500 330-UPDATE-CLIENT-HISTORY.
070600
070700     IF WS-PEND-CLIENT-ID NOT = ZERO
070800        MOVE WS-PEND-CLIENT-ID TO WS-SEARCH-CLI-ID
070900        PERFORM 255-FIND-CLIENT-BY-ID THRU 255-EXIT
071000        IF CLI-FOUND
071100           IF CT-CLI-ORDER-COUNT (CLI-IX) < 50
071200              ADD 1 TO CT-CLI-ORDER-COUNT (CLI-IX)
071300              MOVE WS-PEND-SALE-ID TO
071400                   CT-CLI-ORDER-IDS (CLI-IX,
071500                   CT-CLI-ORDER-COUNT (CLI-IX))
071600           ELSE
071700              MOVE '** ERROR **  CLIENT ORDER HISTORY IS FULL'
071800                   TO WS-ERROR-MESSAGE
071900              PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
072000        ELSE
072100           MOVE '** ERROR **  CLIENT VANISHED DURING SALE POST'
072200                TO WS-ERROR-MESSAGE
072300           PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
072400
072500 330-EXIT.
072600     EXIT.
072700
072800
072900 340-START-PENDING-SALE.
073000
073100     MOVE WS-NEXT-SALE-ID TO WS-PEND-SALE-ID.
073200     ADD 1 TO WS-NEXT-SALE-ID.
073300     MOVE WS-RUN-DATE-CCYYMMDD TO WS-PEND-SALE-DATE.
073400     MOVE TRAN-CLIENT-ID-NUM TO WS-PEND-CLIENT-ID.
073500     MOVE ZERO TO WS-PEND-LINE-COUNT.
073600     MOVE 'YES' TO WS-SALE-PENDING-SW.
073700
073800 340-EXIT.
073900     EXIT.
074000
074100
074200 350-ADD-PENDING-LINE.
074300
074400     IF WS-PEND-LINE-COUNT < 20
074500        ADD 1 TO WS-PEND-LINE-COUNT
074600        MOVE TRAN-PROD-ID-NUM TO
074700             WS-PEND-LINE-PROD-ID (WS-PEND-LINE-COUNT)
074800        MOVE TRAN-QTY-NUM TO
074900             WS-PEND-LINE-QTY (WS-PEND-LINE-COUNT)
075000     ELSE
075100        MOVE '** ERROR **  SALE LINE LIMIT (20) EXCEEDED'
075200             TO WS-ERROR-MESSAGE
075300        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
075400
075500 350-EXIT.
075600     EXIT.
075700
075800
075900 356-HANDLE-SALE-LINE.
076000
076100     IF SALE-PENDING
076200        PERFORM 350-ADD-PENDING-LINE THRU 350-EXIT
076300     ELSE
076400        MOVE '** ERROR **  SALE LINE WITH NO SALE HEADER'
076500             TO WS-ERROR-MESSAGE
076600        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
076700        ADD 1 TO WS-TRAN-REJECT-CTR.
076800
076900 356-EXIT.
077000     EXIT.
077100
077200
077300 357-FLUSH-PENDING-SALE.
077400
077500     IF SALE-PENDING
077600        PERFORM 300-REGISTER-SALE THRU 300-EXIT.
077700
077800 357-EXIT.
077900     EXIT.
078000
078100
078200 700-ERROR-DISPLAY.
078300
078400     DISPLAY WS-ERROR-MESSAGE.
078500     DISPLAY TRAN-REC.
078600
078700 700-EXIT.
078800     EXIT.
078900
079000
079100 811-READ-INVMAST-REC.
079200
079300     READ INVMAST INTO PRODUCT-REC
079400         AT END
079500             MOVE 'YES' TO WS-EOF-PROD-SW
079600             GO TO 811-EXIT.
079700     ADD 1 TO WS-PROD-READ-CTR.
079800
079900 811-EXIT.
080000     EXIT.
080100
080200
080300 821-READ-CLIMAST-REC.
080400
080500     READ CLIMAST INTO CLIENT-REC
080600         AT END
080700             MOVE 'YES' TO WS-EOF-CLI-SW
080800             GO TO 821-EXIT.
080900     ADD 1 TO WS-CLI-READ-CTR.
081000
081100 821-EXIT.
081200     EXIT.
081300
081400
081500 831-READ-SALMAST-REC.
081600
081700     READ SALMAST INTO SALE-REC
081800         AT END
081900             MOVE 'YES' TO WS-EOF-SALE-SW
082000             GO TO 831-EXIT.
082100     ADD 1 TO WS-SALE-READ-CTR.
082200
082300 831-EXIT.
082400     EXIT.
082500
082600
082700 861-READ-TRAN-REC.
082800
082900     READ TRANFILE INTO TRAN-REC
083000         AT END
083100             MOVE 'YES' TO WS-EOF-TRAN-SW
083200             GO TO 861-EXIT.
083300
083400 861-EXIT.
083500     EXIT.
083600
083700
083800 910-SAVE-INVENTORY-FILE SECTION.
083900
084000     PERFORM 915-WRITE-ONE-PRODUCT THRU 915-EXIT
084100         VARYING PROD-IX FROM 1 BY 1
084200         UNTIL PROD-IX > PROD-TAB-COUNT.
084300
084400 910-EXIT.
084500     EXIT.
084600
084700
084800 915-WRITE-ONE-PRODUCT.
084900
085000     MOVE PT-PROD-ID (PROD-IX)       TO PROD-ID.
085100     MOVE PT-PROD-NAME (PROD-IX)     TO PROD-NAME.
085200     MOVE PT-PROD-PRICE (PROD-IX)     TO PROD-PRICE.
085300     MOVE PT-PROD-STOCK (PROD-IX)     TO PROD-STOCK.
085400     MOVE PT-PROD-CATEGORY (PROD-IX) TO PROD-CATEGORY.
085500     WRITE PRODUCT-REC.
085600     ADD 1 TO WS-PROD-WRITE-CTR.
085700
085800 915-EXIT.
085900     EXIT.
086000
086100
086200 920-SAVE-CLIENT-FILE SECTION.
086300
086400     PERFORM 925-WRITE-ONE-CLIENT THRU 925-EXIT
086500         VARYING CLI-IX FROM 1 BY 1
086600         UNTIL CLI-IX > CLI-TAB-COUNT.
086700
086800 920-EXIT.
086900     EXIT.
087000
087100
087200 925-WRITE-ONE-CLIENT.
087300
087400     MOVE CT-CLI-ID (CLI-IX)          TO CLI-ID.
087500     MOVE CT-CLI-NAME (CLI-IX)        TO CLI-NAME.
087600     MOVE CT-CLI-ORDER-COUNT (CLI-IX) TO CLI-ORDER-COUNT.
087700     PERFORM 927-COPY-ONE-ORDER-OUT THRU 927-EXIT
087800         VARYING WS-SCAN-SUB FROM 1 BY 1
087900         UNTIL WS-SCAN-SUB > CT-CLI-ORDER-COUNT (CLI-IX).
088000     WRITE CLIENT-REC.
088100     ADD 1 TO WS-CLI-WRITE-CTR.
088200
088300 925-EXIT.
088400     EXIT.
088500
088600
088700 927-COPY-ONE-ORDER-OUT.
088800
088900     MOVE CT-CLI-ORDER-IDS (CLI-IX, WS-SCAN-SUB) TO
089000          CLI-ORDER-IDS (WS-SCAN-SUB).
089100
089200 927-EXIT.
089300     EXIT.
089400
089500
089600 930-SAVE-SALES-FILE SECTION.
089700
089800     PERFORM 935-WRITE-ONE-SALE THRU 935-EXIT
089900         VARYING SAL-IX FROM 1 BY 1
090000         UNTIL SAL-IX > SAL-TAB-COUNT.
090100
090200 930-EXIT.
090300     EXIT.
090400
090500
090600 935-WRITE-ONE-SALE.
090700
090800     MOVE ST-SALE-ID (SAL-IX)          TO SALE-ID.
090900     MOVE ST-SALE-DATE (SAL-IX)        TO SALE-DATE.
091000     MOVE ST-SALE-CLIENT-ID (SAL-IX)   TO SALE-CLIENT-ID.
091100     MOVE ST-SALE-TOTAL-PRICE (SAL-IX) TO SALE-TOTAL-PRICE.
091200     MOVE ST-SALE-LINE-COUNT (SAL-IX)  TO SALE-LINE-COUNT.
091300     PERFORM 937-COPY-ONE-LINE-OUT THRU 937-EXIT
091400         VARYING WS-SCAN-SUB FROM 1 BY 1
091500         UNTIL WS-SCAN-SUB > ST-SALE-LINE-COUNT (SAL-IX).
091600     WRITE SALE-REC.
091700     ADD 1 TO WS-SALE-WRITE-CTR.
091800
091900 935-EXIT.
092000     EXIT.
092100
092200
092300 937-COPY-ONE-LINE-OUT.
092400
092500     MOVE ST-SALE-LINE-PROD-ID (SAL-IX, WS-SCAN-SUB) TO
092600          SALE-LINE-PROD-ID (WS-SCAN-SUB).
092700     MOVE ST-SALE-LINE-QTY (SAL-IX, WS-SCAN-SUB) TO
092800          SALE-LINE-QTY (WS-SCAN-SUB).
092900
093000 937-EXIT.
093100     EXIT.
093200
093300
093400 950-DISPLAY-RUN-TOTALS SECTION.
093500
093600     DISPLAY '****     STOREMNT RUN COMPLETE     ****'.
093700     MOVE 'PRODUCTS ON FILE AFTER THIS RUN          ' TO
093800          DISP-MESSAGE.
093900     MOVE PROD-TAB-COUNT TO DISP-VALUE.
094000     DISPLAY WS-DISPLAY-LINE.
094100     MOVE 'CLIENTS ON FILE AFTER THIS RUN           ' TO
094200          DISP-MESSAGE.
094300     MOVE CLI-TAB-COUNT TO DISP-VALUE.
094400     DISPLAY WS-DISPLAY-LINE.
094500     MOVE 'SALES ON FILE AFTER THIS RUN             ' TO
094600          DISP-MESSAGE.
094700     MOVE SAL-TAB-COUNT TO DISP-VALUE.
094800     DISPLAY WS-DISPLAY-LINE.
094900     MOVE 'TRANSACTIONS READ THIS RUN                ' TO
095000          DISP-MESSAGE.
095100     MOVE WS-TRAN-READ-CTR TO DISP-VALUE.
095200     DISPLAY WS-DISPLAY-LINE.
095300     MOVE 'TRANSACTIONS APPLIED THIS RUN              ' TO
095400          DISP-MESSAGE.
095500     MOVE WS-TRAN-APPLIED-CTR TO DISP-VALUE.
095600     DISPLAY WS-DISPLAY-LINE.
095700     MOVE 'TRANSACTIONS REJECTED THIS RUN             ' TO
095800          DISP-MESSAGE.
095900     MOVE WS-TRAN-REJECT-CTR TO DISP-VALUE.
096000     DISPLAY WS-DISPLAY-LINE.
096100
096200 950-EXIT.
096300     EXIT.
